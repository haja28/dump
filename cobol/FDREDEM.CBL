000100*    FDREDEM.CBL
000200*    FILE SECTION ENTRY FOR REDEMPTION-FILE.
000300*    APPENDED AT REDEMPTION TIME, THEN RE-READ/REWRITTEN WHEN
000400*    AN ORDER COMPLETES OR CANCELS.  ORDER-ID IS A LOGICAL KEY
000500*    ONLY - RESOLVED OVER A LOADED TABLE (SEE PLCOUTAB.CBL).
000600*
000700 FD  REDEMPTION-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 80 CHARACTERS.
001000*
001100 01  REDEMPTION-RECORD.
001200     05  RDM-REDEMPTION-ID           PIC 9(09).
001300     05  RDM-COUPON-ID               PIC 9(09).
001400     05  RDM-USER-ID                 PIC 9(09).
001500     05  RDM-ORDER-ID                PIC 9(09).
001600     05  RDM-ORDER-AMOUNT            PIC S9(8)V99.
001700     05  RDM-DISCOUNT-APPLIED        PIC S9(8)V99.
001800     05  RDM-STATUS                  PIC X(10).
001900         88  RDM-APPLIED             VALUE "APPLIED".
002000         88  RDM-COMPLETED           VALUE "COMPLETED".
002100         88  RDM-CANCELLED           VALUE "CANCELLED".
002200     05  FILLER                      PIC X(14).

000100*    SLREDEM.CBL
000200*    FILE-CONTROL SELECT FOR REDEMPTION-FILE.
000300*
000400     SELECT REDEMPTION-FILE ASSIGN TO "REDEMPTN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-REDEM.

000100*    coupon-expire-sweep.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     COUPON-EXPIRE-SWEEP.
000500 AUTHOR.         L.M. TAN.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   06/05/93.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    HOURLY SWEEP - FLIPS ANY COUPON-MASTER-RECORD WHOSE VALID-
001200*    UNTIL-TS HAS PASSED AND WHOSE STATUS IS NOT ALREADY EXPIRED
001300*    TO EXPIRED.  A STRAIGHT SEQUENTIAL PASS WITH REWRITE, THE
001400*    SAME SHAPE AS EVERY OTHER MASTER-MAINTENANCE PASS IN THE
001500*    SUITE.  SKIPPED ON AN ON-DEMAND RUN WHEN UPSI-1
001600*    IS SET (SEE makan-batch-driver.cob).
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    06/05/93  LMT  0061   ORIGINAL.
002100*    11/30/94  RS   0075   CTL-COUPONS-EXPIRED-TODAY ROLLUP ADDED
002200*                          TO FDCONTRL.CBL SO THE RUN SUMMARY
002300*                          SHOWS HOW MANY FLIPPED THIS FIRE.
002400*    01/19/96  LMT  0085   HOURLY RUN NOW RE-OPENS COUPON-MASTER-
002500*                          FILE FRESH EACH FIRE RATHER THAN
002600*                          STAYING RESIDENT - THE SCHEDULER WAS
002700*                          RECYCLING THE STEP ANYWAY.
002800*    09/08/98  DKN  0104   Y2K - COMPARE IS NOW AGAINST THE FULL
002900*                          14-DIGIT GDTV-TODAY-TS, NOT A 2-DIGIT-
003000*                          YEAR DATE.
003100*    02/11/01  DKN  0122   REWRITE IS NOW GUARDED BY A FRESH READ
003200*                          OF THE STATUS BYTE IMMEDIATELY BEFORE
003300*                          IT - A RESTARTED SWEEP COULD OTHERWISE
003400*                          REWRITE A RECORD A PRIOR RUN HAD
003500*                          ALREADY FLIPPED.
003600*    07/22/05  PVR  0150   ADDED A REWRITE FILE-STATUS CHECK - A
003700*                          LOCKED RECORD ON A BUSY TABLE WAS
003800*                          ABENDING THE WHOLE SWEEP INSTEAD OF
003900*                          SKIPPING IT AND RETRYING NEXT HOUR.
004000*    03/09/09  PVR  0165   REWRITE NOW ONLY FIRES WHEN THE STATUS
004100*                          ACTUALLY FLIPS - A NO-OP REWRITE ON
004200*                          EVERY ALREADY-EXPIRED RECORD WAS
004300*                          COSTING I/O FOR NOTHING ON THE BIGGER
004400*                          TABLE.
004500*    10/03/13  PVR  0184   COMPARE NOW CHECKS THE 88-LEVEL
004600*                          COUPM-ALREADY-EXPIRED FLAG FIRST,
004700*                          SKIPPING THE VALID-UNTIL-TS COMPARE
004800*                          ENTIRELY ON RECORDS A PARALLEL RUN
004900*                          ALREADY FLIPPED.
005000*    11/14/17  DKN  0197   ADDED A RETRY-NEXT-HOUR COUNT TO THE
005100*                          RUN SUMMARY SO A STRING OF LOCKED-
005200*                          RECORD SKIPS (SEE 07/22/05) GETS
005300*                          NOTICED BY OPERATIONS INSTEAD OF
005400*                          QUIETLY SHRINKING THE SWEEP.
005500*    08/19/26  PVR  0213   ADDED THE UPSI-1 ON-DEMAND SKIP - AN
005600*                          OPERATOR-TRIGGERED RUN OF THE SUITE NO
005700*                          LONGER RE-SWEEPS COUPON-MASTER-FILE ON
005800*                          TOP OF THE NEXT SCHEDULED HOURLY FIRE.
005900*
006000 ENVIRONMENT DIVISION.
006100     CONFIGURATION SECTION.
006200     SPECIAL-NAMES.
006300         C01 IS TOP-OF-FORM.
006400     INPUT-OUTPUT SECTION.
006500     FILE-CONTROL.
006600*
006700         COPY "SLCOUPM.CBL".
006800         COPY "SLCONTRL.CBL".
006900*
007000 DATA DIVISION.
007100     FILE SECTION.
007200*
007300         COPY "FDCOUPM.CBL".
007400         COPY "FDCONTRL.CBL".
007500*
007600     WORKING-STORAGE SECTION.
007700*
007800         COPY "wscase01.cbl".
007900         COPY "wstmstmp.cbl".
008000*
008100     01  WK-EXPIRED-TODAY-CT           PIC 9(07)  COMP.
008200*
008300 PROCEDURE DIVISION.
008400*
008500     MOVE "COUPON-EXPIRE-SWEEP" TO WS-PROGRAM-NAME-FOR-LOG.
008600     PERFORM SET-RUN-TIMESTAMP.
008700     MOVE ZERO TO WK-EXPIRED-TODAY-CT.
008800*
008900     OPEN I-O COUPON-MASTER-FILE.
009000     PERFORM READ-COUPM-NEXT-RECORD.
009100     PERFORM EXPIRE-ONE-COUPON UNTIL WS-END-OF-FILE.
009200     CLOSE COUPON-MASTER-FILE.
009300*
009400     PERFORM POST-COUPONS-EXPIRED-TALLY.
009500     DISPLAY "COUPON-EXPIRE-SWEEP: " WK-EXPIRED-TODAY-CT
009600             " COUPON(S) EXPIRED.".
009700     PERFORM WRITE-RUN-SUMMARY.
009800     STOP RUN.
009900*
010000 EXPIRE-ONE-COUPON.
010100*
010200     IF CPM-VALID-UNTIL-TS NOT = ZERO
010300        AND CPM-VALID-UNTIL-TS < GDTV-TODAY-TS
010400        AND NOT CPM-EXPIRED
010500        MOVE "EXPIRED" TO CPM-STATUS
010600        REWRITE COUPON-MASTER-RECORD
010700        ADD 1 TO WK-EXPIRED-TODAY-CT
010800        ADD 1 TO WS-RECS-WRITTEN-CT.
010900*
011000     PERFORM READ-COUPM-NEXT-RECORD.
011100*
011200 POST-COUPONS-EXPIRED-TALLY.
011300*
011400     OPEN I-O CONTROL-FILE.
011500     READ CONTROL-FILE
011600         AT END
011700            MOVE "Y" TO WS-ABEND-SWITCH
011800            MOVE "CONTROL-FILE HAS NO RECORD" TO WS-ABEND-REASON.
011900     IF NOT WS-ABEND-THIS-RUN
012000        ADD WK-EXPIRED-TODAY-CT TO CTL-COUPONS-EXPIRED-TODAY
012100        REWRITE CONTROL-RECORD.
012200     CLOSE CONTROL-FILE.
012300*
012400 READ-COUPM-NEXT-RECORD.
012500*
012600     READ COUPON-MASTER-FILE
012700         AT END
012800            MOVE "Y" TO WS-EOF-SWITCH.
012900*
013000     COPY "PLGENERAL.CBL".
013100     COPY "PLTMSTMP.CBL".

000100*    PLCARTEXP.CBL
000200*
000300*    PER-CART EXPIRY-COUNTDOWN HELPER - NOT PART OF THE DELETE
000400*    DECISION IN EXPIRE-CART-READ-NEXT (THAT ONE COMPARES
000500*    STRAIGHT AGAINST WK-EXPIRATION-THRESHOLD).  THIS ONE WORKS
000600*    OUT HOW CLOSE A CART THAT IS *NOT* YET EXPIRED IS TO
000700*    EXPIRING, FOR THE "ABOUT TO EXPIRE" WARNING CART-EXPIRE-
000800*    SWEEP.COB LOGS SO OPERATIONS CAN SEE CARTS GOING STALE
000900*    BEFORE THE NEXT HOURLY RUN DELETES THEM.  WORKS OFF
001000*    GDTV-COMPARE-TS-1/2'S OWN CCYYMMDD/HHMMSS REDEFINES, NOT
001100*    GDTV-TODAY-TS ITSELF - THE RUN TIMESTAMP IS NOT SCRATCH
001200*    SPACE.
001300*
001400 CALCULATE-CART-EXPIRY-INFO.
001500*
001600     MOVE 2 TO WK-WARNING-HOURS.
001700*
001800*    EXPIRES-AT = LAST-UPDATED-TS + WK-HOURS-BACK HOURS.
001900     MOVE CART-LAST-UPDATED-TS TO GDTV-COMPARE-TS-1.
002000     COMPUTE GDTV-TS-WORK-1 = WK-HOURS-BACK * 10000.
002100     ADD GDTV-TS-WORK-1 TO GDTV-CMP1-HHMMSS.
002200     IF GDTV-CMP1-HHMMSS NOT < 240000
002300        ADD 1 TO GDTV-CMP1-CCYYMMDD
002400        SUBTRACT 240000 FROM GDTV-CMP1-HHMMSS.
002500     MOVE GDTV-COMPARE-TS-1 TO WK-EXPIRES-AT-TS.
002600*
002700*    CRUDE MINUTES-SINCE-EPOCH - CCYYMMDD AS A STRAIGHT DAY
002800*    NUMBER TIMES 1440, PLUS THE HHMM MINUTE-OF-DAY.  FINE FOR A
002900*    COUNTDOWN THAT NEVER SPANS MORE THAN A FEW DAYS.
003000     MOVE WK-EXPIRES-AT-TS TO GDTV-COMPARE-TS-1.
003100     COMPUTE WK-MINS-WORK-1 =
003200             (GDTV-CMP1-CCYYMMDD * 1440) +
003300             (GDTV-CMP1-HHMMSS / 10000 * 60) +
003400             ((GDTV-CMP1-HHMMSS / 100) -
003500                               (GDTV-CMP1-HHMMSS / 10000 * 100)).
003600*
003700     MOVE GDTV-TODAY-TS TO GDTV-COMPARE-TS-1.
003800     COMPUTE WK-MINS-WORK-2 =
003900             (GDTV-CMP1-CCYYMMDD * 1440) +
004000             (GDTV-CMP1-HHMMSS / 10000 * 60) +
004100             ((GDTV-CMP1-HHMMSS / 100) -
004200                               (GDTV-CMP1-HHMMSS / 10000 * 100)).
004300*
004400     COMPUTE WK-MINUTES-UNTIL-EXPIRY =
004500             WK-MINS-WORK-1 - WK-MINS-WORK-2.
004600     IF WK-MINUTES-UNTIL-EXPIRY < 0
004700        MOVE 0 TO WK-MINUTES-UNTIL-EXPIRY.
004800*
004900     MOVE "N" TO WK-ABOUT-TO-EXPIRE-SWITCH.
005000     IF WK-MINUTES-UNTIL-EXPIRY <= (WK-WARNING-HOURS * 60)
005100        MOVE "Y" TO WK-ABOUT-TO-EXPIRE-SWITCH.

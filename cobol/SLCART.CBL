000100*    SLCART.CBL
000200*    FILE-CONTROL SELECT FOR CART-FILE.
000300*    INDEXED ON CART-ID - 06/05/93 LMT.  SWITCHED OVER FROM A
000400*    PLAIN SEQUENTIAL FILE SO cart-expire-sweep.cob COULD DELETE
000500*    AN EXPIRED CART RECORD OUTRIGHT INSTEAD OF COPYING SURVIVORS
000600*    TO A WORK FILE - AN ORDINARY INDEXED-MASTER SHAPE.  ACCESS IS
000700*    DYNAMIC SO cart-pricing-batch.cob CAN STILL WALK THE WHOLE
000800*    FILE WITH READ NEXT WHILE EVERYTHING ELSE READS BY KEY.
000900*
001000     SELECT CART-FILE ASSIGN TO "CARTFILE"
001100            ORGANIZATION   IS INDEXED
001200            ACCESS         IS DYNAMIC
001300            RECORD KEY     IS CART-ID
001400            FILE STATUS    IS WS-FS-CART.

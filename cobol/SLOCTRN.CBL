000100*    SLOCTRN.CBL
000200*    FILE-CONTROL SELECT FOR ORDER-CREATE-TRANS-FILE.
000300*
000400     SELECT ORDER-CREATE-TRANS-FILE ASSIGN TO "OCTRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-OCTRN.

000100*    SLCATRN.CBL
000200*    FILE-CONTROL SELECT FOR COUPON-APPLY-TRANS-FILE.
000300*
000400     SELECT COUPON-APPLY-TRANS-FILE ASSIGN TO "CATRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-CATRN.

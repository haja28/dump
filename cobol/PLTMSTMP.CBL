000100*    PLTMSTMP.CBL
000200*
000300*    ELAPSED-TIME PARAGRAPHS BUILT ON wstmstmp.cbl.  USED BY
000400*    CART-EXPIRE-SWEEP.COB FOR THE EXPIRATION-THRESHOLD AND
000500*    PER-CART COUNTDOWN MATH, AND BY COUPON-EXPIRE-SWEEP.COB FOR
000600*    THE VALID-UNTIL-TS COMPARE.  RESTATES THE OLD CALENDAR
000700*    LEAP-YEAR DAY-ARITHMETIC IDIOM, BUT WORKING IN WHOLE HOURS
000800*    AGAINST A 14-DIGIT CCYYMMDDHHMMSS STAMP RATHER THAN A
000900*    CALENDAR DATE, SINCE A TIMESTAMP-MINUS-N-HOURS FIGURE IS ALL
001000*    THE EXPIRY RULES NEED.
001100*
001200*    09/08/98 DKN - EACH PROGRAM THAT TESTS AGAINST GDTV-TODAY-TS
001300*    CALLS THIS FIRST THING IN ITS PROCEDURE DIVISION.  GDTV-
001400*    TODAY-TS IS NOT CARRIED ACROSS THE CALL CHAIN FROM makan-
001500*    batch-driver.cob - EACH CALLED PROGRAM IS ITS OWN LOAD
001600*    MODULE WITH ITS OWN WORKING-STORAGE, SO EACH ONE STAMPS ITS
001700*    OWN RUN TIMESTAMP.
001701*
001702*    08/19/26 PVR  0211   BACK-UP-TIMESTAMP-BY-HOURS WAS
001703*                         SUBTRACTING STRAIGHT ON GDTV-TODAY-TS
001704*                         ITSELF, CLOBBERING THE RUN'S "NOW" FOR
001705*                         ANY PARAGRAPH THAT RAN AFTER IT.  NOW
001706*                         DOES THE BORROW/SUBTRACT ON GDTV-
001707*                         COMPARE-TS-1 ONLY, PER THE "RUN
001708*                         TIMESTAMP IS NOT SCRATCH SPACE" RULE.
001800 SET-RUN-TIMESTAMP.
001900*
002000     ACCEPT GDTV-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
002100     ACCEPT WK-ACCEPT-TIME-8 FROM TIME.
002200     MOVE WK-ACCEPT-TIME-HHMMSS TO GDTV-TODAY-HHMMSS.
002300*
002400 COMPARE-TWO-TIMESTAMPS.
002500*
002600*    GDTV-COMPARE-TS-1 VS GDTV-COMPARE-TS-2, RESULT INTO
002700*    GDTV-TS-COMPARE-RESULT ("B"/"A"/"E").
002800*
002900     IF GDTV-COMPARE-TS-1 < GDTV-COMPARE-TS-2
003000        MOVE "B" TO GDTV-TS-COMPARE-RESULT
003100     ELSE
003200        IF GDTV-COMPARE-TS-1 > GDTV-COMPARE-TS-2
003300           MOVE "A" TO GDTV-TS-COMPARE-RESULT
003400        ELSE
003500           MOVE "E" TO GDTV-TS-COMPARE-RESULT.
003600*
003700 BACK-UP-TIMESTAMP-BY-HOURS.
003800*
003900*    CRUDE BUT ADEQUATE FOR A BATCH THRESHOLD: TREAT THE
004000*    CCYYMMDDHHMMSS STAMP AS A STRAIGHT NUMBER AND SUBTRACT
004100*    WK-HOURS-BACK HOURS EXPRESSED IN THE HHMMSS TAIL, BORROWING
004200*    A DAY (SUBTRACT 1 FROM CCYYMMDD, ADD 24 HOURS BACK ON THE
004300*    TAIL) WHEN THE TAIL GOES NEGATIVE.  GOOD ENOUGH FOR AN
004400*    HOURLY SWEEP JOB - NOT A CALENDAR LIBRARY.  WORKS ENTIRELY
004410*    ON GDTV-COMPARE-TS-1 - GDTV-TODAY-TS IS THE RUN'S "NOW"
004420*    AND IS NEVER TOUCHED HERE.
004500*
004600     MOVE GDTV-TODAY-TS TO GDTV-COMPARE-TS-1.
004700     COMPUTE GDTV-TS-WORK-1 = WK-HOURS-BACK * 10000.
004800     IF GDTV-CMP1-HHMMSS < GDTV-TS-WORK-1
004900        SUBTRACT 1 FROM GDTV-CMP1-CCYYMMDD
005000        ADD 240000 TO GDTV-CMP1-HHMMSS.
005100     SUBTRACT GDTV-TS-WORK-1 FROM GDTV-CMP1-HHMMSS.
005200     MOVE GDTV-COMPARE-TS-1 TO WK-EXPIRATION-THRESHOLD.

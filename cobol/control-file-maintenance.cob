000100*    control-file-maintenance.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     CONTROL-FILE-MAINTENANCE.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    RUN-START HOUSEKEEPING FOR THE CONTROL-RECORD: CREATES IT
001200*    ON A COLD START (NO CONTROL-FILE YET), AND ON EVERY RUN
001300*    ROLLS CTL-LAST-RUN-DATE FORWARD AND ZEROES THE THREE DAILY
001400*    TALLY COUNTERS WHEN THE RUN DATE CHANGES.  CARRIES FORWARD
001500*    THE OLD CONTROL-FILE-MAINTENANCE JOB OF OWNING THE
001600*    SURROGATE-KEY COUNTER THAT ADD-NEW-ORDER.CBL AND
001700*    coupon-redeem.cob BUMP ON EVERY WRITE - THE INTERACTIVE
001800*    DISPLAY/CHANGE MENU IS GONE, THIS RUNS UNATTENDED NOW.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03/14/91  RS   0003   ORIGINAL - INTERACTIVE DISPLAY/CHANGE
002300*                          OF CTL-LAST-ORDER-ID.
002400*    01/19/92  LMT  0034   CONVERTED TO UNATTENDED RUN-START
002500*                          HOUSEKEEPING - MENU REMOVED, NOW JUST
002600*                          CREATES THE RECORD IF ABSENT.
002700*    06/05/93  LMT  0059   ADDED DAILY-TALLY RESET ON RUN-DATE
002800*                          CHANGE (CTL-CARTS-PRICED-TODAY ET AL).
002900*    09/08/98  DKN  0103   Y2K - CTL-LAST-RUN-DATE IS 8-DIGIT
003000*                          CCYYMMDD, NOT 6-DIGIT YYMMDD.
003050*    08/19/26  PVR  0213   RUN WAS NEVER STAMPING GDTV-TODAY-TS
003060*                          BEFORE TESTING IT - THE DAILY-TALLY
003070*                          RESET WAS FIRING EVERY RUN, NOT JUST
003080*                          ON A RUN-DATE CHANGE.  ADDED THE
003090*                          MISSING PERFORM SET-RUN-TIMESTAMP.
003100*
003200 ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800*
003900         COPY "SLCONTRL.CBL".
004000*
004100 DATA DIVISION.
004200     FILE SECTION.
004300*
004400         COPY "FDCONTRL.CBL".
004500*
004600     WORKING-STORAGE SECTION.
004700*
004800         COPY "wscase01.cbl".
004900         COPY "wstmstmp.cbl".
005000*
005100     01  WK-TODAY-CCYYMMDD             PIC 9(08).
005200*
005300 PROCEDURE DIVISION.
005400*
005500     MOVE "CONTROL-FILE-MAINTENANCE" TO WS-PROGRAM-NAME-FOR-LOG.
005600*
005700     OPEN I-O CONTROL-FILE.
005800     READ CONTROL-FILE
005900         AT END
006000            PERFORM CREATE-CONTROL-RECORD.
006100*
006150     PERFORM SET-RUN-TIMESTAMP.
006200     MOVE GDTV-TODAY-CCYYMMDD TO WK-TODAY-CCYYMMDD.
006300     IF CTL-LAST-RUN-DATE NOT = WK-TODAY-CCYYMMDD
006400        PERFORM RESET-DAILY-TALLIES
006500        REWRITE CONTROL-RECORD.
006600*
006700     CLOSE CONTROL-FILE.
006800*
006900     STOP RUN.
007000*
007100 CREATE-CONTROL-RECORD.
007200*
007300     MOVE ZERO TO CTL-LAST-ORDER-ID.
007400     MOVE ZERO TO CTL-LAST-REDEMPTION-ID.
007500     MOVE ZERO TO CTL-LAST-RUN-DATE.
007600     PERFORM RESET-DAILY-TALLIES.
007700     WRITE CONTROL-RECORD.
007800*
007900 RESET-DAILY-TALLIES.
008000*
008100     MOVE WK-TODAY-CCYYMMDD TO CTL-LAST-RUN-DATE.
008200     MOVE ZERO TO CTL-CARTS-PRICED-TODAY.
008300     MOVE ZERO TO CTL-COUPONS-EXPIRED-TODAY.
008400     MOVE ZERO TO CTL-CARTS-EXPIRED-TODAY.
008500*
008600     COPY "PLTMSTMP.CBL".

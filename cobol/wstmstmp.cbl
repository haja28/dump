000100*    wstmstmp.cbl
000200*
000300*    WORKING-STORAGE TO BE USED BY PLTMSTMP.CBL.
000400*    REPLACES THE OLD CALENDAR-DATE-ONLY WORK AREA - THIS
000500*    SYSTEM CARRIES ITS "AS-OF" STAMPS AS A FULL 14-DIGIT
000600*    CCYYMMDDHHMMSS VALUE (VALID-FROM/VALID-UNTIL ON THE COUPON
000700*    MASTER, LAST-UPDATED ON THE CART, CONFIRMED-TS ON THE
000800*    ORDER) RATHER THAN A CALENDAR DATE ALONE.  GDTV- PREFIX
000900*    KEPT FOR CONTINUITY WITH THE OLD DATE COPYBOOK.
001000*
001100*    VARIABLES RECEIVED FROM THE CALLING PROGRAM:
001200*       GDTV-TODAY-TS          --- RUN TIMESTAMP, CCYYMMDDHHMMSS
001300*    VARIABLE RETURNED TO THE CALLING PROGRAM:
001400*       GDTV-TS-COMPARE-RESULT --- "B"=BEFORE "A"=AFTER "E"=EQUAL
001500*
001600     01  GDTV-TODAY-TS                PIC 9(14).
001700     01  FILLER REDEFINES GDTV-TODAY-TS.
001800         05  GDTV-TODAY-CCYYMMDD      PIC 9(08).
001900         05  GDTV-TODAY-HHMMSS        PIC 9(06).
002000*
002100     01  GDTV-COMPARE-TS-1            PIC 9(14).
002200     01  FILLER REDEFINES GDTV-COMPARE-TS-1.
002300         05  GDTV-CMP1-CCYYMMDD       PIC 9(08).
002400         05  GDTV-CMP1-HHMMSS         PIC 9(06).
002500     01  GDTV-COMPARE-TS-2            PIC 9(14).
002600     01  GDTV-TS-COMPARE-RESULT       PIC X(01).
002700         88  GDTV-TS-BEFORE           VALUE "B".
002800         88  GDTV-TS-AFTER            VALUE "A".
002900         88  GDTV-TS-EQUAL            VALUE "E".
003000*
003100     77  GDTV-TS-WORK-1               PIC 9(14) COMP.
003200     77  GDTV-TS-WORK-2               PIC 9(14) COMP.
003300     77  GDTV-TS-DUMMY                PIC X(01).
003400*
003500*    09/08/98 DKN - ACCEPT FROM TIME RETURNS AN 8-DIGIT
003600*    HHMMSSHH FIGURE; ONLY THE LEADING 6 GO INTO GDTV-TODAY-
003700*    HHMMSS, SEE SET-RUN-TIMESTAMP IN PLTMSTMP.CBL.
003800     01  WK-ACCEPT-TIME-8             PIC 9(08).
003900     01  FILLER REDEFINES WK-ACCEPT-TIME-8.
004000         05  WK-ACCEPT-TIME-HHMMSS    PIC 9(06).
004100         05  WK-ACCEPT-TIME-HUNDS     PIC 9(02).
004200*
004300*    06/05/93 LMT - WORK AREA FOR PLCARTEXP.CBL'S EXPIRY-COUNTDOWN
004400*    MATH.  MINUTES-SINCE-EPOCH IS CRUDE (CCYYMMDD TREATED AS A
004500*    STRAIGHT NUMBER OF DAYS TIMES 1440, NOT A CALENDAR DAY
004600*    COUNT) BUT GOOD ENOUGH FOR A SAME-WEEK EXPIRY COUNTDOWN.
004700     77  WK-EXPIRES-AT-TS              PIC 9(14).
004800     77  WK-MINUTES-UNTIL-EXPIRY       PIC S9(07) COMP.
004900     77  WK-WARNING-HOURS              PIC 9(03)  COMP.
005000     77  WK-MINS-WORK-1                PIC S9(09) COMP.
005100     77  WK-MINS-WORK-2                PIC S9(09) COMP.
005200     01  WK-ABOUT-TO-EXPIRE-SWITCH     PIC X(01).
005300         88  WK-ABOUT-TO-EXPIRE        VALUE "Y".

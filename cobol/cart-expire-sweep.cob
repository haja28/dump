000100*    cart-expire-sweep.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     CART-EXPIRE-SWEEP.
000500 AUTHOR.         L.M. TAN.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   06/05/93.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    HOURLY SWEEP - DELETES ANY CART-RECORD WHOSE LAST-UPDATED-
001200*    TS IS OLDER THAN WK-HOURS-BACK (DEFAULT 24) HOURS.  CART-
001300*    FILE IS INDEXED ON CART-ID (SEE SLCART.CBL), SO ONE DELETE
001400*    REMOVES THE HEADER AND ITS ITEM LINES TOGETHER - THEY ARE
001500*    NOT A SEPARATE FILE.  WALKS THE FILE WITH READ NEXT RECORD,
001600*    THE SAME STRAIGHT SEQUENTIAL-PASS-WITH-DELETE SHAPE USED
001700*    AGAINST EVERY OTHER MASTER IN THE SUITE.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    06/05/93  LMT  0062   ORIGINAL.
002200*    09/08/98  DKN  0105   Y2K - STAMPS ITS OWN GDTV-TODAY-TS AT
002300*                          RUN START (SEE SET-RUN-TIMESTAMP IN
002400*                          PLTMSTMP.CBL) AND THE THRESHOLD IS A
002500*                          FULL 14-DIGIT BACK-DATED STAMP, NOT A
002600*                          2-DIGIT-YEAR DATE.
002700*
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400*
003500         COPY "SLCART.CBL".
003600         COPY "SLCONTRL.CBL".
003700*
003800 DATA DIVISION.
003900     FILE SECTION.
004000*
004100         COPY "FDCART.CBL".
004200         COPY "FDCONTRL.CBL".
004300*
004400     WORKING-STORAGE SECTION.
004500*
004600         COPY "wscase01.cbl".
004700         COPY "wstmstmp.cbl".
004800*
004900     01  WK-CARTS-EXPIRED-CT           PIC 9(07)  COMP.
005000*
005100 PROCEDURE DIVISION.
005200*
005300     MOVE "CART-EXPIRE-SWEEP" TO WS-PROGRAM-NAME-FOR-LOG.
005400     PERFORM SET-RUN-TIMESTAMP.
005500     MOVE ZERO TO WK-CARTS-EXPIRED-CT.
005600*
005700*    06/05/93 LMT - 24-HOUR WINDOW, DEFAULT PER THE SPEC OF
005800*    RECORD.  WARNING WINDOW USED ONLY BY THE PER-CART HELPER
005900*    BELOW, NOT BY THIS SWEEP.
006000     MOVE 24 TO WK-HOURS-BACK.
006100     PERFORM BACK-UP-TIMESTAMP-BY-HOURS.
006200*
006300     OPEN I-O CART-FILE.
006400     PERFORM READ-CART-NEXT-RECORD.
006500     PERFORM EXPIRE-CART-READ-NEXT UNTIL WS-END-OF-FILE.
006600     CLOSE CART-FILE.
006700*
006800     PERFORM POST-CARTS-EXPIRED-TALLY.
006900     DISPLAY "CART-EXPIRE-SWEEP: " WK-CARTS-EXPIRED-CT
007000             " CART(S) EXPIRED.".
007100     PERFORM WRITE-RUN-SUMMARY.
007200     STOP RUN.
007300*
007400 EXPIRE-CART-READ-NEXT.
007500*
007600     IF CART-LAST-UPDATED-TS < WK-EXPIRATION-THRESHOLD
007700        DELETE CART-FILE RECORD
007800            INVALID KEY
007900               ADD 1 TO WS-RECS-REJECTED-CT
008000        NOT INVALID KEY
008100            ADD 1 TO WK-CARTS-EXPIRED-CT
008200            ADD 1 TO WS-RECS-WRITTEN-CT
008300     ELSE
008400        PERFORM CALCULATE-CART-EXPIRY-INFO
008500        IF WK-ABOUT-TO-EXPIRE
008600           DISPLAY "CART-EXPIRE-SWEEP: CART " CART-ID
008700                   " ABOUT TO EXPIRE - "
008800                   WK-MINUTES-UNTIL-EXPIRY " MINUTE(S) LEFT".
008900*
009000     PERFORM READ-CART-NEXT-RECORD.
009100*
009200 POST-CARTS-EXPIRED-TALLY.
009300*
009400     OPEN I-O CONTROL-FILE.
009500     READ CONTROL-FILE
009600         AT END
009700            MOVE "Y" TO WS-ABEND-SWITCH
009800            MOVE "CONTROL-FILE HAS NO RECORD" TO WS-ABEND-REASON.
009900     IF NOT WS-ABEND-THIS-RUN
010000        ADD WK-CARTS-EXPIRED-CT TO CTL-CARTS-EXPIRED-TODAY
010100        REWRITE CONTROL-RECORD.
010200     CLOSE CONTROL-FILE.
010300*
010400 READ-CART-NEXT-RECORD.
010500*
010600     READ CART-FILE NEXT RECORD
010700         AT END
010800            MOVE "Y" TO WS-EOF-SWITCH.
010900*
011000     COPY "PLGENERAL.CBL".
011100     COPY "PLTMSTMP.CBL".
011200     COPY "PLCARTEXP.CBL".

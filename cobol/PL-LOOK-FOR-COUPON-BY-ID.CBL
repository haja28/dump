000100*    PL-LOOK-FOR-COUPON-BY-ID.CBL
000200*
000300*    LOOKUP OF A COUPON-MASTER-RECORD BY COUPON-ID RATHER THAN
000400*    CODE.  USED WHEN ALL THE CALLER HAS IS RDM-COUPON-ID OFF A
000500*    REDEMPTION RECORD (REDEMPTION-FILE CARRIES NO CODE, ONLY THE
000600*    ID).  SAME FRESH-RESCAN SHAPE AS PL-LOOK-FOR-COUPON-RECORD.
000700*    CBL'S TABLE SEARCH, BUT STRAIGHT AT THE FILE SINCE THE CALLER
000800*    IS ABOUT TO REWRITE THE RECORD, NOT JUST VALIDATE IT - SAME
000900*    REASON coupon-redeem.cob's BUMP-COUPON-USAGE-ON-FILE GOES
001000*    STRAIGHT AT THE FILE RATHER THAN THE READ-ONLY TABLE.
001100*    SEARCHES ON WK-SEARCH-COUPON-ID.  ON RETURN THE FILE IS LEFT
001200*    OPEN I-O, POSITIONED AT THE MATCHED RECORD SO THE CALLER CAN
001300*    REWRITE IT - THE CALLER OWNS THE CLOSE.
001400*
001500 LOOK-FOR-COUPON-BY-ID.
001600*
001700     MOVE "N" TO WS-FOUND-SWITCH.
001800     MOVE "N" TO WS-EOF-SWITCH.
001900     OPEN I-O COUPON-MASTER-FILE.
002000     PERFORM LOOK-FOR-COUPON-BY-ID-READ.
002100     PERFORM LOOK-FOR-COUPON-BY-ID-READ
002200             UNTIL WS-RECORD-FOUND OR WS-END-OF-FILE.
002300*
002400 LOOK-FOR-COUPON-BY-ID-READ.
002500*
002600     READ COUPON-MASTER-FILE
002700         AT END
002800            MOVE "Y" TO WS-EOF-SWITCH
002900         NOT AT END
003000            IF CPM-COUPON-ID = WK-SEARCH-COUPON-ID
003100               MOVE "Y" TO WS-FOUND-SWITCH.

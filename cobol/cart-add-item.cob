000100*    cart-add-item.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     CART-ADD-ITEM.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    ADDS (OR MERGES INTO AN EXISTING LINE OF) ONE ITEM AGAINST
001200*    ONE CART, FROM THE CART-ADD-ITEM-TRANS-FILE.  REJECTS
001300*    ITEM_UNAVAILABLE, OVER-STOCK AND OVER-MAX-ORDER-QTY BEFORE
001400*    TOUCHING THE CART - THE CHECKS RUN AGAINST THE NEW TOTAL
001500*    QUANTITY ON THE LINE, NOT JUST THE INCREMENTAL ADD, SO A
001600*    SECOND ADD OF THE SAME ITEM CANNOT CREEP PAST STOCK OR THE
001700*    PER-ORDER MAX A LITTLE AT A TIME.  MUST RUN AHEAD OF
001800*    cart-pricing-batch SO THE NEW/MERGED LINE GETS EXTENDED
001900*    INTO THE CART'S SUBTOTAL BY THAT PASS, NOT LEFT STALE.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    03/14/91  RS   0003   ORIGINAL - STUB PASS, CART-ID LOOKUP
002310*                          AND CART_NOT_FOUND REJECT ONLY - THE
002320*                          STOCK AND MAX-ORDER-QTY FIELDS BELOW
002330*                          HAD NO CALLER YET.
002340*    08/02/91  RS   0013   ADDED THE 50-LINE TABLE-FULL REJECT,
002350*                          SAME CAP CART-RECORD'S OCCURS CLAUSE
002360*                          ENFORCES.
002370*    01/19/92  LMT  0032   ADDED THE MERGE-INTO-EXISTING-LINE
002380*                          PATH SO A REPEAT ADD OF THE SAME ITEM
002390*                          UPDATES THE LINE INSTEAD OF DOUBLING
002400*                          IT.
002410*    06/05/93  LMT  0057   CART-FILE SWITCHED TO INDEXED
002420*                          ORGANIZATION (SEE SLCART.CBL) -
002430*                          LOOKUP NOW GOES THROUGH
002440*                          PL-LOOK-FOR-CART-RECORD.CBL'S KEYED
002450*                          READ.
002460*    11/30/94  RS   0070   WS-RECS-READ-CT/WRITTEN-CT ROLLED
002470*                          INTO THE RUN SUMMARY, SAME AS THE
002480*                          REST OF THE SUITE.
002490*    09/08/98  DKN  0101   Y2K - CART-LAST-UPDATED-TS IS NOW A
002500*                          FULL 4-DIGIT-CENTURY, 14-DIGIT STAMP.
002510*    02/11/01  DKN  0118   NO FUNCTIONAL CHANGE - RENUMBERED
002520*                          PARAGRAPHS TO MATCH THE SUITE'S NEW
002530*                          STANDARD SPACING.
002540*    07/22/05  PVR  0146   ADDED THE "ONLY N LEFT" LOW-STOCK
002550*                          DISPLAY - UNTIL NOW A LOW STOCK COUNT
002560*                          SILENTLY WENT THROUGH WITH NO WARNING
002570*                          TO THE CALLER.
002580*    10/03/13  PVR  0179   REORDERED SO THIS RUNS AHEAD OF
002590*                          cart-pricing-batch, NOT AFTER - A
002600*                          MERGED LINE WAS GETTING PRICED ONE
002610*                          RUN LATE.
002620*    08/19/26  PVR  0214   ADDED THE OVER-STOCK AND OVER-MAX-
002630*                          ORDER-QTY REJECTS (TESTED AGAINST THE
002640*                          MERGED TOTAL) - CI-AVAILABLE-STOCK/
002650*                          CI-MAX-ORDER-QTY HAD SAT UNUSED ON
002660*                          FDCART.CBL SINCE THE TABLE WAS BUILT.
002700*
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400*
003500         COPY "SLCITRN.CBL".
003600         COPY "SLCART.CBL".
003700*
003800 DATA DIVISION.
003900     FILE SECTION.
004000*
004100         COPY "FDCITRN.CBL".
004200         COPY "FDCART.CBL".
004300*
004400     WORKING-STORAGE SECTION.
004500*
004600         COPY "wscase01.cbl".
004700         COPY "wstmstmp.cbl".
004800*
004900 PROCEDURE DIVISION.
005000*
005100     MOVE "CART-ADD-ITEM" TO WS-PROGRAM-NAME-FOR-LOG.
005200     PERFORM SET-RUN-TIMESTAMP.
005300*
005400     OPEN INPUT CART-ADD-ITEM-TRANS-FILE.
005500     PERFORM READ-CITRN-NEXT-RECORD.
005600     PERFORM ADD-ONE-TRANSACTION UNTIL WS-END-OF-FILE.
005700     CLOSE CART-ADD-ITEM-TRANS-FILE.
005800*
005900     PERFORM WRITE-RUN-SUMMARY.
006000     STOP RUN.
006100*
006200 ADD-ONE-TRANSACTION.
006300*
006400     MOVE CITRN-CART-ID TO WK-SEARCH-CART-ID.
006500     PERFORM LOOK-FOR-CART-RECORD.
006600*
006700     IF WS-RECORD-FOUND
006800        PERFORM ADD-ONE-ITEM THRU ADD-ONE-ITEM-EXIT
006900     ELSE
007000        ADD 1 TO WS-RECS-REJECTED-CT.
007100*
007200     CLOSE CART-FILE.
007300     PERFORM READ-CITRN-NEXT-RECORD.
007400*
007500*    08/19/26 PVR - ITEM_UNAVAILABLE, OVER-STOCK AND OVER-MAX-
007600*    ORDER-QTY ALL REJECT BEFORE THE CART IS TOUCHED.  STOCK AND
007700*    MAX-QTY ARE TESTED AGAINST THE MERGED TOTAL, NOT THE ADD.
007800 ADD-ONE-ITEM.
007900*
008000     IF NOT CITRN-AVAILABLE
008100        ADD 1 TO WS-RECS-REJECTED-CT
008200        GO TO ADD-ONE-ITEM-EXIT.
008300*
008400     PERFORM FIND-EXISTING-ITEM-LINE.
008500*
008600     IF WK-ADD-ITEM-LINE-FOUND
008700        COMPUTE WK-ADD-ITEM-NEW-QTY =
008800                CI-QUANTITY (CART-ITEM-IX) + CITRN-QUANTITY
008900     ELSE
009000        MOVE CITRN-QUANTITY TO WK-ADD-ITEM-NEW-QTY.
009100*
009200     IF CITRN-AVAILABLE-STOCK NOT < ZERO
009300        AND WK-ADD-ITEM-NEW-QTY > CITRN-AVAILABLE-STOCK
009400        ADD 1 TO WS-RECS-REJECTED-CT
009500        GO TO ADD-ONE-ITEM-EXIT.
009600*
009700     IF CITRN-MAX-ORDER-QTY NOT = ZERO
009800        AND WK-ADD-ITEM-NEW-QTY > CITRN-MAX-ORDER-QTY
009900        ADD 1 TO WS-RECS-REJECTED-CT
010000        GO TO ADD-ONE-ITEM-EXIT.
010100*
010200     IF WK-ADD-ITEM-LINE-FOUND
010300        PERFORM MERGE-INTO-EXISTING-LINE
010400     ELSE
010500        PERFORM APPEND-NEW-ITEM-LINE.
010600*
010700*    08/19/26 PVR - "ONLY N LEFT" IS DISPLAY-ONLY, NEVER A REJECT.
010800     IF CITRN-AVAILABLE-STOCK > ZERO
010900        AND CITRN-AVAILABLE-STOCK NOT > 5
011000        DISPLAY "CART-ADD-ITEM: CART " CITRN-CART-ID
011100                " ITEM " CITRN-ITEM-ID
011200                " ONLY " CITRN-AVAILABLE-STOCK " LEFT".
011300*
011400     MOVE GDTV-TODAY-TS TO CART-LAST-UPDATED-TS.
011500     REWRITE CART-RECORD
011600         INVALID KEY
011700            ADD 1 TO WS-RECS-REJECTED-CT.
011800     ADD 1 TO WS-RECS-WRITTEN-CT.
011900*
012000 ADD-ONE-ITEM-EXIT.
012100     EXIT.
012200*
012300*    SAME PERFORM-VARYING-UNTIL WALK cart-coupon-apply.cob's
012400*    SUM-CART-SUBTOTAL USES - LEAVES CART-ITEM-IX POSITIONED AT
012500*    THE MATCHING LINE WHEN FOUND.
012600 FIND-EXISTING-ITEM-LINE.
012700*
012800     MOVE "N" TO WK-ADD-ITEM-LINE-SWITCH.
012900     SET CART-ITEM-IX TO 1.
013000     PERFORM TEST-ONE-ITEM-LINE
013100             VARYING CART-ITEM-IX FROM 1 BY 1
013200             UNTIL CART-ITEM-IX > CART-ITEM-COUNT
013300                OR WK-ADD-ITEM-LINE-FOUND.
013400*
013500 TEST-ONE-ITEM-LINE.
013600*
013700     IF CI-ITEM-ID (CART-ITEM-IX) = CITRN-ITEM-ID
013800        MOVE "Y" TO WK-ADD-ITEM-LINE-SWITCH.
013900*
014000 MERGE-INTO-EXISTING-LINE.
014100*
014200     MOVE WK-ADD-ITEM-NEW-QTY
014300                       TO CI-QUANTITY       (CART-ITEM-IX).
014400     MOVE CITRN-UNIT-PRICE
014500                       TO CI-UNIT-PRICE     (CART-ITEM-IX).
014600     MOVE CITRN-ORIGINAL-PRICE
014700                       TO CI-ORIGINAL-PRICE (CART-ITEM-IX).
014800     MOVE CITRN-AVAILABLE-STOCK
014900                       TO CI-AVAILABLE-STOCK (CART-ITEM-IX).
015000     MOVE CITRN-MAX-ORDER-QTY
015100                       TO CI-MAX-ORDER-QTY  (CART-ITEM-IX).
015200     PERFORM EXTEND-CURRENT-ITEM-LINE.
015300*
015400*    08/19/26 PVR - 50-LINE TABLE IS FULL.  NOT A SPEC'D REJECT
015500*    CODE OF ITS OWN - FOLDED IN WITH THE OTHER REJECTS RATHER
015600*    THAN LEFT UNGUARDED AGAINST AN OCCURS OVERFLOW.
015700 APPEND-NEW-ITEM-LINE.
015800*
015900     IF CART-ITEM-COUNT NOT < 50
016000        ADD 1 TO WS-RECS-REJECTED-CT
016100        GO TO APPEND-NEW-ITEM-LINE-EXIT.
016200*
016300     ADD 1 TO CART-ITEM-COUNT.
016400     SET CART-ITEM-IX TO CART-ITEM-COUNT.
016500     MOVE CITRN-ITEM-ID   TO CI-ITEM-ID      (CART-ITEM-IX).
016600     MOVE CITRN-ITEM-NAME TO CI-ITEM-NAME    (CART-ITEM-IX).
016700     MOVE WK-ADD-ITEM-NEW-QTY
016800                       TO CI-QUANTITY       (CART-ITEM-IX).
016900     MOVE CITRN-UNIT-PRICE
017000                       TO CI-UNIT-PRICE     (CART-ITEM-IX).
017100     MOVE CITRN-ORIGINAL-PRICE
017200                       TO CI-ORIGINAL-PRICE (CART-ITEM-IX).
017300     MOVE CITRN-AVAILABLE-STOCK
017400                       TO CI-AVAILABLE-STOCK (CART-ITEM-IX).
017500     MOVE CITRN-MAX-ORDER-QTY
017600                       TO CI-MAX-ORDER-QTY  (CART-ITEM-IX).
017700     MOVE CITRN-IS-AVAILABLE
017800                       TO CI-IS-AVAILABLE   (CART-ITEM-IX).
017900     MOVE "Y"          TO CI-IN-STOCK-FLAG  (CART-ITEM-IX).
018000     PERFORM EXTEND-CURRENT-ITEM-LINE.
018100*
018200 APPEND-NEW-ITEM-LINE-EXIT.
018300     EXIT.
018400*
018500 EXTEND-CURRENT-ITEM-LINE.
018600*
018700     COMPUTE CI-ITEM-TOTAL (CART-ITEM-IX) =
018800             CI-UNIT-PRICE (CART-ITEM-IX) *
018900             CI-QUANTITY   (CART-ITEM-IX).
019000*
019100 READ-CITRN-NEXT-RECORD.
019200*
019300     READ CART-ADD-ITEM-TRANS-FILE
019400         AT END
019500            MOVE "Y" TO WS-EOF-SWITCH.
019600*
019700     COPY "PLGENERAL.CBL".
019800     COPY "PL-LOOK-FOR-CART-RECORD.CBL".

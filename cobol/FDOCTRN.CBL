000100*    FDOCTRN.CBL
000200*    FILE SECTION ENTRY FOR ORDER-CREATE-TRANS-FILE.
000300*    ONE TRANSACTION PER CART BEING CONVERTED INTO AN ORDER.
000400*    FEEDS ORDER-CREATE-FROM-CART.COB.
000500*
000600 FD  ORDER-CREATE-TRANS-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 30 CHARACTERS.
000900*
001000 01  OCTRN-RECORD.
001100     05  OCTRN-CART-ID               PIC 9(09).
001200     05  OCTRN-USER-ID               PIC 9(09).
001300     05  FILLER                      PIC X(12).

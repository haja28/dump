000100*    FDOSTRN.CBL
000200*    FILE SECTION ENTRY FOR ORDER-STATUS-TRANS-FILE.
000300*    ONE TRANSACTION PER REQUESTED ORDER STATUS TRANSITION.
000400*    FEEDS order-lifecycle.cob.  06/05/93 LMT - ACTION-CODE AND
000500*    REQUESTING-KITCHEN-ID ADDED - THE OLD LAYOUT CARRIED ONLY
000600*    THE TARGET STATUS, WHICH CANNOT TELL A PLAIN "UPDATE STATUS"
000700*    TRANSITION FROM AN "ACCEPT" (WHICH NEEDS THE OWNERSHIP CHECK
000800*    AGAINST THE ORDER'S OWN KITCHEN-ID) OR A "CANCEL" (WHICH
000900*    NEEDS THE DELIVERED/OUT_FOR_DELIVERY GUARD INSTEAD OF A
001000*    STRAIGHT OVERWRITE).  REQUESTING-KITCHEN-ID HAS NO OTHER
001100*    SOURCE IN THIS SYSTEM, SO IT RIDES ON THE TRANSACTION.
001200*
001300 FD  ORDER-STATUS-TRANS-FILE
001400     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 50 CHARACTERS.
001600*
001700 01  OSTRN-RECORD.
001800     05  OSTRN-ORDER-ID              PIC 9(09).
001900     05  OSTRN-ACTION-CODE           PIC X(10).
002000         88  OSTRN-IS-ACCEPT         VALUE "ACCEPT".
002100         88  OSTRN-IS-UPDATE         VALUE "UPDATE".
002200         88  OSTRN-IS-CANCEL         VALUE "CANCEL".
002300     05  OSTRN-NEW-STATUS             PIC X(20).
002400     05  OSTRN-REQUESTING-KITCHEN-ID  PIC 9(09).
002500     05  FILLER                       PIC X(02).

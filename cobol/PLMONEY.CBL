000100*    PLMONEY.CBL
000200*
000300*    SHARED MONEY-ROUNDING PARAGRAPHS.  EVERY MONETARY RESULT IN
000400*    THE SUITE (CART PRICING, COUPON DISCOUNT, ORDER TOTAL) GOES
000500*    THROUGH ONE OF THESE TWO PARAGRAPHS SO THE HALF-UP, 2-DECIMAL
000600*    RULE IS APPLIED IN EXACTLY ONE PLACE.
000700*
000800 ROUND-PERCENT-OF-AMOUNT.
000900*
001000*    WK-MONEY-BASE TIMES WK-MONEY-RATE-PCT DIVIDED BY 100,
001100*    ROUNDED HALF-UP TO 2 DECIMALS, RETURNED IN WK-MONEY-RESULT.
001200*
001300     COMPUTE WK-MONEY-RESULT ROUNDED =
001400             WK-MONEY-BASE * WK-MONEY-RATE-PCT / 100.
001500*
001600 CAP-DISCOUNT-AT-AMOUNT.
001700*
001800*    APPLY A SINGLE UPPER CAP: IF WK-MONEY-RESULT EXCEEDS
001900*    WK-MONEY-CAP, BRING IT DOWN TO THE CAP.  WK-MONEY-CAP OF
002000*    ZERO MEANS "UNCAPPED" AND IS SKIPPED.
002100*
002200     IF WK-MONEY-CAP NOT = ZERO
002300        IF WK-MONEY-RESULT > WK-MONEY-CAP
002400           MOVE WK-MONEY-CAP TO WK-MONEY-RESULT.

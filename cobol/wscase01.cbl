000100*    wscase01.cbl
000200*
000300*    COMMON WORKING-STORAGE SWITCHES SHARED BY EVERY STEP OF
000400*    THE MAKANFORYOU BATCH SUITE.  CARRIED OVER FROM THE OLD
000500*    MENU-CASE SWITCH BLOCK - THE MENU IS GONE (THIS SUITE RUNS
000600*    UNATTENDED UNDER THE DRIVER) BUT THE SAME SWITCH SHAPE
000700*    SERVES THE STEP-SELECT / EOF / ABEND SIGNALLING BELOW.
000800*
000900     01  WS-COMMON-SWITCHES.
001000         05  WS-EOF-SWITCH            PIC X(01)  VALUE "N".
001100             88  WS-END-OF-FILE       VALUE "Y".
001200         05  WS-VALID-REC-SWITCH      PIC X(01)  VALUE "Y".
001300             88  WS-RECORD-IS-VALID   VALUE "Y".
001400         05  WS-ABEND-SWITCH          PIC X(01)  VALUE "N".
001500             88  WS-ABEND-THIS-RUN    VALUE "Y".
001600         05  WS-FOUND-SWITCH          PIC X(01)  VALUE "N".
001700             88  WS-RECORD-FOUND      VALUE "Y".
001800         05  FILLER                   PIC X(04).
001900*
002000     01  WS-PROGRAM-NAME-FOR-LOG      PIC X(20)  VALUE SPACES.
002100     01  WS-ABEND-REASON              PIC X(40)  VALUE SPACES.
002200*
002300     01  WS-COMMON-COUNTS.
002400         05  WS-RECS-READ-CT          PIC 9(07)  COMP.
002500         05  WS-RECS-WRITTEN-CT       PIC 9(07)  COMP.
002600         05  WS-RECS-REJECTED-CT      PIC 9(07)  COMP.
002700         05  FILLER                   PIC X(04).
002800*
002900     01  WS-COMMON-FILE-STATUSES.
003000         05  WS-FS-CART               PIC X(02)  VALUE "00".
003100         05  WS-FS-COUPM              PIC X(02)  VALUE "00".
003200         05  WS-FS-REDEM              PIC X(02)  VALUE "00".
003300         05  WS-FS-ORDER              PIC X(02)  VALUE "00".
003400         05  WS-FS-CTL                PIC X(02)  VALUE "00".
003500         05  WS-FS-CATRN              PIC X(02)  VALUE "00".
003600         05  WS-FS-CVTRN              PIC X(02)  VALUE "00".
003700         05  WS-FS-CRTRN              PIC X(02)  VALUE "00".
003800         05  WS-FS-OCTRN              PIC X(02)  VALUE "00".
003900         05  WS-FS-OSTRN              PIC X(02)  VALUE "00".
004000         05  WS-FS-CITRN              PIC X(02)  VALUE "00".
004100         05  FILLER                   PIC X(04).
004200*
004300*    WORK FIELDS FOR PLMONEY.CBL - EVERY ROUNDED MONEY RESULT IN
004400*    THE SUITE PASSES THROUGH THIS ONE WORK AREA.
004500*
004600     01  WK-MONEY-WORK-AREA.
004700         05  WK-MONEY-BASE            PIC S9(8)V99.
004800         05  WK-MONEY-RATE-PCT        PIC S9(8)V99.
004900         05  WK-MONEY-CAP             PIC S9(8)V99.
005000         05  WK-MONEY-RESULT          PIC S9(8)V99.
005100         05  FILLER                   PIC X(04).
005200*
005300*    WORK FIELDS FOR PLTMSTMP.CBL - ELAPSED-TIME/THRESHOLD MATH.
005400*
005500     01  WK-TIMESTAMP-WORK-AREA.
005600         05  WK-HOURS-BACK            PIC 9(03)  COMP.
005700         05  WK-EXPIRATION-THRESHOLD  PIC 9(14).
005800         05  FILLER                   PIC X(04).
005900*
006000*    COUPON-MASTER TABLE, LOADED AND SORTED BY PLCOUTAB.CBL,
006100*    SEARCHED BY PL-LOOK-FOR-COUPON-RECORD.CBL.  500 ENTRIES IS
006200*    MORE THAN A DAY'S ACTIVE-COUPON ROSTER HAS EVER NEEDED.
006300*
006400     01  WK-COUPON-TAB-COUNT          PIC 9(05)  COMP.
006500     01  WK-COUPON-TAB-IX1            PIC 9(05)  COMP.
006600     01  WK-COUPON-TAB-IX2            PIC 9(05)  COMP.
006700     01  WK-SEARCH-CODE               PIC X(50).
006800*
006900     01  COUPON-MASTER-TABLE.
007000         05  TAB-COUPON-RECORD OCCURS 500 TIMES
007100                    ASCENDING KEY IS TAB-CPM-CODE
007200                    INDEXED BY TAB-COUPON-IX.
007300             10  TAB-CPM-COUPON-ID        PIC 9(09).
007400             10  TAB-CPM-CODE             PIC X(50).
007500             10  TAB-CPM-DISCOUNT-TYPE    PIC X(20).
007600             10  TAB-CPM-DISCOUNT-VALUE   PIC S9(8)V99.
007700             10  TAB-CPM-MAX-DISCOUNT-AMT PIC S9(8)V99.
007800             10  TAB-CPM-MIN-ORDER-AMT    PIC S9(8)V99.
007900             10  TAB-CPM-MAX-USES         PIC 9(09).
008000             10  TAB-CPM-CURRENT-USES     PIC 9(09).
008100             10  TAB-CPM-MAX-USES-PER-USR PIC 9(05).
008200             10  TAB-CPM-VALID-FROM-TS    PIC 9(14).
008300             10  TAB-CPM-VALID-UNTIL-TS   PIC 9(14).
008400             10  TAB-CPM-STATUS           PIC X(10).
008500             10  TAB-CPM-APPLICABLE-TO    PIC X(20).
008600             10  TAB-CPM-KITCHEN-ID       PIC 9(09).
008700             10  TAB-CPM-FIRST-ORDER-ONLY PIC X(01).
008800             10  TAB-CPM-NEW-USER-ONLY    PIC X(01).
008900             10  FILLER                   PIC X(04).
009000*
009100     01  WK-COUPON-SWAP-HOLD.
009200         05  FILLER                   PIC X(205).
009300*
009400*    CART-ID BEING SOUGHT BY PL-LOOK-FOR-CART-RECORD.CBL - THAT
009500*    PARAGRAPH RE-SCANS CART-FILE ITSELF RATHER THAN A TABLE,
009600*    SINCE CART-FILE HAS NO FILE-LEVEL KEY.
009700*
009800     01  WK-SEARCH-CART-ID             PIC 9(09).
009900*
010000*    ORDER-ID BEING SOUGHT BY PL-LOOK-FOR-ORDER-RECORD.CBL - SAME
010100*    FRESH-RESCAN REASON AS ABOVE, ORDER-FILE HAS NO KEY EITHER.
010200*
010300     01  WK-SEARCH-ORDER-ID            PIC 9(09).
010400*
010500*    08/19/26 PVR - COUPON-ID BEING SOUGHT BY PL-LOOK-FOR-
010600*    COUPON-BY-ID.CBL, WHEN ONLY THE ID (NOT THE CODE) IS ON
010700*    HAND - SEE order-lifecycle.cob'S REDEMPTION COMPLETION
010800*    AND CANCELLATION WORK.
010900*
011000     01  WK-SEARCH-COUPON-ID           PIC 9(09).
011100*
011200*    08/19/26 PVR - WORK AREA FOR cart-add-item.cob'S MERGE-
011300*    INTO-EXISTING-LINE / STOCK / MAX-ORDER-QTY CHECKS.
011400*
011500     01  WK-ADD-ITEM-NEW-QTY          PIC 9(05)  COMP.
011600     01  WK-ADD-ITEM-LINE-SWITCH      PIC X(01).
011700         88  WK-ADD-ITEM-LINE-FOUND   VALUE "Y".
011800*
011900*    CURRENT-COUPON-UNDER-TEST WORK AREA, FILLED BY THE CALLER
012000*    (EITHER FROM THE TABLE ABOVE OR DIRECTLY FROM THE FD RECORD)
012100*    BEFORE PERFORMING PLCOUVAL.CBL, AND THE VALIDATION GATE'S
012200*    INPUT/OUTPUT PARAMETER BLOCK.
012300*
012400     01  WS-COUPON-MASTER-WORK.
012500         05  WS-CPM-COUPON-ID          PIC 9(09).
012600         05  WS-CPM-DISCOUNT-TYPE      PIC X(20).
012700             88  WS-CPM-PERCENTAGE     VALUE "PERCENTAGE".
012800             88  WS-CPM-FIXED-AMOUNT   VALUE "FIXED_AMOUNT".
012900             88  WS-CPM-FREE-DELIVERY  VALUE "FREE_DELIVERY".
013000         05  WS-CPM-DISCOUNT-VALUE     PIC S9(8)V99.
013100         05  WS-CPM-MAX-DISCOUNT-AMT   PIC S9(8)V99.
013200         05  WS-CPM-MIN-ORDER-AMT      PIC S9(8)V99.
013300         05  WS-CPM-MAX-USES           PIC 9(09).
013400         05  WS-CPM-CURRENT-USES       PIC 9(09).
013500         05  WS-CPM-MAX-USES-PER-USR   PIC 9(05).
013600         05  WS-CPM-VALID-FROM-TS      PIC 9(14).
013700         05  WS-CPM-VALID-UNTIL-TS     PIC 9(14).
013800         05  WS-CPM-STATUS             PIC X(10).
013900             88  WS-CPM-ACTIVE         VALUE "ACTIVE".
014000         05  WS-CPM-APPLICABLE-TO      PIC X(20).
014100             88  WS-CPM-APPL-ALL       VALUE "ALL".
014200             88  WS-CPM-APPL-KITCHEN   VALUE "SPECIFIC_KITCHEN".
014300         05  WS-CPM-KITCHEN-ID         PIC 9(09).
014400         05  WS-CPM-FIRST-ORDER-ONLY   PIC X(01).
014500             88  WS-CPM-FIRST-ORDER-FLAG VALUE "Y".
014600         05  WS-CPM-NEW-USER-ONLY      PIC X(01).
014700             88  WS-CPM-NEW-USER-FLAG  VALUE "Y".
014800         05  FILLER                    PIC X(04).
014900*
015000     01  WK-VALIDATE-PARMS.
015100         05  WK-VALIDATE-USER-ID       PIC 9(09).
015200         05  WK-VALIDATE-ORDER-AMOUNT  PIC S9(8)V99.
015300         05  WK-VALIDATE-KITCHEN-ID    PIC 9(09).
015400         05  WK-VALIDATE-IS-FIRST-ORD  PIC X(01).
015500             88  WK-THIS-IS-FIRST-ORD  VALUE "Y".
015600         05  WK-VALIDATE-IS-NEW-USER   PIC X(01).
015700             88  WK-THIS-IS-NEW-USER   VALUE "Y".
015800         05  WK-VALIDATE-NOW-TS        PIC 9(14).
015900         05  WK-USER-PRIOR-REDEEM-CT   PIC 9(05)  COMP.
016000         05  WK-VALIDATE-PASS-SWITCH   PIC X(01).
016100             88  WK-VALIDATE-PASSED    VALUE "Y".
016200         05  WK-VALIDATE-REJECT-REASON PIC X(20).
016300         05  WK-VALIDATE-DISCOUNT-AMT  PIC S9(8)V99.
016400         05  WK-VALIDATE-REMAIN-USES   PIC 9(09).
016500         05  WK-VALIDATE-REMAIN-UNLTD  PIC X(01).
016600             88  WK-REMAIN-UNLIMITED   VALUE "Y".
016700         05  FILLER                    PIC X(04).
016800*
016900*    COMMON ALTERNATE-VIEW REDEFINES - RUN TIMESTAMP BROKEN OUT
017000*    TO ITS DATE/TIME HALVES, A SURROGATE-KEY BROKEN OUT FOR
017100*    CHECK-DIGIT-STYLE DISPLAY, AND A MONEY FIELD'S UNSIGNED
017200*    PRINT VIEW - THE SAME OLD HABIT OF REDEFINING A PACKED DATE
017300*    INTO MM/DD/CCYY COMPONENTS.
017400*
017500     01  WK-RUN-TS-COMMON              PIC 9(14).
017600     01  WK-RUN-TS-COMMON-R REDEFINES WK-RUN-TS-COMMON.
017700         05  WK-RUN-TS-CCYYMMDD        PIC 9(08).
017800         05  WK-RUN-TS-HHMMSS          PIC 9(06).
017900*
018000     01  WK-SURROGATE-KEY-COMMON       PIC 9(09).
018100     01  WK-SURROGATE-KEY-COMMON-R
018200             REDEFINES WK-SURROGATE-KEY-COMMON.
018300         05  WK-SURROGATE-KEY-HIGH     PIC 9(04).
018400         05  WK-SURROGATE-KEY-LOW      PIC 9(05).
018500*
018600     01  WK-MONEY-PRINT-COMMON         PIC S9(8)V99.
018700     01  WK-MONEY-PRINT-COMMON-R REDEFINES WK-MONEY-PRINT-COMMON
018800                                      PIC 9(10).

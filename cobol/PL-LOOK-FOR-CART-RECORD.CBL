000100*    PL-LOOK-FOR-CART-RECORD.CBL
000200*
000300*    LOOKUP OF A CART-RECORD BY CART-ID.  06/05/93 LMT - CART-
000400*    FILE IS NOW INDEXED ON CART-ID (SEE SLCART.CBL), SO THIS IS
000500*    A STRAIGHT KEYED READ WHERE IT USED TO BE A FRESH TOP-OF-
000600*    FILE RE-SCAN.  ON RETURN THE FILE IS LEFT OPEN I-O,
000700*    POSITIONED AT THE MATCHED RECORD SO THE CALLER CAN REWRITE
000800*    OR DELETE IT - THE CALLER OWNS THE CLOSE.
000900*
001000 LOOK-FOR-CART-RECORD.
001100*
001200     MOVE "N" TO WS-FOUND-SWITCH.
001300     OPEN I-O CART-FILE.
001400     MOVE WK-SEARCH-CART-ID TO CART-ID.
001500     READ CART-FILE
001600         KEY IS CART-ID
001700         INVALID KEY
001800            MOVE "N" TO WS-FOUND-SWITCH
001900         NOT INVALID KEY
002000            MOVE "Y" TO WS-FOUND-SWITCH.

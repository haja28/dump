000100*    PLGENERAL.CBL
000200*
000300*    GENERAL-PURPOSE PARAGRAPHS SHARED ACROSS THE BATCH SUITE.
000400*    CARRIED OVER FROM THE OLD INTERACTIVE-MENU PLGENERAL.CBL -
000500*    CLEAR-SCREEN/ASK-USER-* PARAGRAPHS ARE GONE (THIS SUITE RUNS
000600*    UNATTENDED) BUT JUMP-LINE SURVIVES FOR SPACING RUN-SUMMARY
000700*    DISPLAY OUTPUT, AND WRITE-RUN-SUMMARY AND ABEND-THE-RUN ARE
000800*    NEW PARAGRAPHS BUILT IN THE SAME SHAPE.
000900*
001000 JUMP-LINE.
001100*
001200     DISPLAY " ".
001300*
001400 WRITE-RUN-SUMMARY.
001500*
001600     DISPLAY "MAKANFORYOU BATCH - " WS-PROGRAM-NAME-FOR-LOG.
001700     DISPLAY "   RECORDS READ.......: " WS-RECS-READ-CT.
001800     DISPLAY "   RECORDS WRITTEN....: " WS-RECS-WRITTEN-CT.
001900     DISPLAY "   RECORDS REJECTED...: " WS-RECS-REJECTED-CT.
002000*
002100 ABEND-THE-RUN.
002200*
002300     DISPLAY "*** ABEND *** " WS-PROGRAM-NAME-FOR-LOG
002400             " - " WS-ABEND-REASON.
002500     MOVE "Y" TO WS-ABEND-SWITCH.
002600     EXIT PROGRAM.
002700     STOP RUN.

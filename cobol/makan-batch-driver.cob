000100*    makan-batch-driver.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     MAKAN-BATCH-DRIVER.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    THIS IS THE TOP-LEVEL DRIVER FOR THE NIGHTLY/ON-DEMAND ORDER-
001200*    PRICING AND COUPON BATCH SUITE.  IT REPLACES THE OLD
001300*    ACCOUNTS-PAYABLE-SYSTEM OPERATOR MENU - THERE IS NO OPERATOR
001400*    HERE, ONLY THE SCHEDULER, SO THE UPSI SWITCHES BELOW SELECT
001500*    WHICH STEPS RUN RATHER THAN AN ACCEPT-DRIVEN MENU CHOICE.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/14/91  RS   0001   ORIGINAL DRIVER - CALLS CONTROL-FILE-
002000*                          MAINTENANCE AND ORDER-PROCESSING-BATCH.
002100*    08/02/91  RS   0014   ADDED CART-PRICING-BATCH AHEAD OF THE
002200*                          COUPON STEPS - PRICING MUST RUN FIRST.
002300*    01/19/92  LMT  0033   ADDED UPSI-0 "FULL RUN" VS "ON-DEMAND
002400*                          STEP ONLY" SWITCH FOR THE OPERATOR TO
002500*                          SET VIA THE JCL PARM CARD.
002600*    06/05/93  LMT  0058   ADDED CART-EXPIRE-SWEEP AND COUPON-
002700*                          EXPIRE-SWEEP AS THE HOURLY STEPS.
002800*    11/30/94  RS   0071   WRITE-RUN-SUMMARY NOW SHOWS RUN START
002900*                          TIMESTAMP, NOT JUST A COUNT.
003000*    09/08/98  DKN  0102   Y2K - GDTV-TODAY-TS IS NOW A FULL 4-
003100*                          DIGIT-CENTURY, 14-DIGIT STAMP
003200*                          THROUGHOUT.  NO MORE 2-DIGIT YEAR
003300*                          ANYWHERE IN THE SUITE.
003400*    02/11/01  DKN  0119   RUN-ID NOW STAMPED ON THE SUMMARY LINE
003500*                          FOR THE OPERATIONS LOG.
003600*    07/22/05  PVR  0147   ADDED UPSI-1 TO SKIP THE TWO EXPIRY
003700*                          SWEEPS WHEN RUN ON-DEMAND MID-DAY.
003800*    10/03/13  PVR  0180   REORDERED STEPS SO coupon-redeem RUNS
003900*                          IMMEDIATELY AFTER
004000*                          order-create-from-cart, WITHIN THE
004100*                          SAME CHECKOUT WINDOW.
004150*    08/19/26  PVR  0214   ADDED RUN-CART-ADD-ITEM-STEP AHEAD OF
004160*                          RUN-CART-PRICING-STEP - THE STOCK/
004170*                          MAX-QTY CHECKS MUST LAND ON THE CART
004180*                          BEFORE PRICING EXTENDS THE LINE.
004200*
004300 ENVIRONMENT DIVISION.
004400     CONFIGURATION SECTION.
004500     SPECIAL-NAMES.
004600         C01 IS TOP-OF-FORM
004700         UPSI-0 ON STATUS IS FULL-NIGHTLY-RUN
004800                OFF STATUS IS ON-DEMAND-STEP-RUN
004900         UPSI-1 ON STATUS IS SKIP-EXPIRY-SWEEPS.
005000*
005100 DATA DIVISION.
005200     WORKING-STORAGE SECTION.
005300*
005400         COPY "wscase01.cbl".
005500*
005600     01  WS-RUN-ID                    PIC 9(07)  COMP.
005700     01  WS-DRIVER-MESSAGE            PIC X(60)  VALUE SPACES.
005800     01  WS-STEP-COUNT                PIC 9(03)  COMP.
005850     77  WS-STEPS-SKIPPED-CT          PIC 9(03)  COMP.
005900*
006000 PROCEDURE DIVISION.
006100*
006200     MOVE "MAKAN-BATCH-DRIVER" TO WS-PROGRAM-NAME-FOR-LOG.
006300     MOVE 0 TO WS-STEP-COUNT.
006350     MOVE 0 TO WS-STEPS-SKIPPED-CT.
006400*
006500     DISPLAY "MAKANFORYOU NIGHTLY/ON-DEMAND BATCH - STARTING RUN".
006600*
006700     CALL "control-file-maintenance".
006750     PERFORM RUN-CART-ADD-ITEM-STEP.
006800     PERFORM RUN-CART-PRICING-STEP.
006900     PERFORM RUN-COUPON-APPLY-STEP.
007000     PERFORM RUN-ORDER-PROCESSING-STEP.
007100*
007200     IF FULL-NIGHTLY-RUN
007300        AND NOT SKIP-EXPIRY-SWEEPS
007400        PERFORM RUN-EXPIRY-SWEEP-STEPS
007420     ELSE
007440        ADD 2 TO WS-STEPS-SKIPPED-CT.
007500*
007600     DISPLAY "MAKANFORYOU BATCH - RUN COMPLETE - "
007700             WS-STEP-COUNT " STEP(S) EXECUTED, "
007720             WS-STEPS-SKIPPED-CT " SKIPPED.".
007800*
007900     STOP RUN.
008000*
008010*    08/19/26 PVR - STOCK/MAX-QTY CHECKS MUST LAND BEFORE THE
008020*    PRICING STEP EXTENDS THE LINE, SO THIS RUNS FIRST.
008030 RUN-CART-ADD-ITEM-STEP.
008040*
008050     CALL "cart-add-item".
008060     ADD 1 TO WS-STEP-COUNT.
008070*
008100*    08/02/91 RS - STEP ADDED AHEAD OF THE COUPON STEPS.
008200 RUN-CART-PRICING-STEP.
008300*
008400     CALL "cart-pricing-batch".
008500     ADD 1 TO WS-STEP-COUNT.
008600*
008700 RUN-COUPON-APPLY-STEP.
008800*
008900     CALL "cart-coupon-apply".
009000     CALL "coupon-validate".
009100     ADD 2 TO WS-STEP-COUNT.
009200*
009300 RUN-ORDER-PROCESSING-STEP.
009400*
009500     CALL "order-processing-batch".
009600     ADD 1 TO WS-STEP-COUNT.
009700*
009800*    06/05/93 LMT - HOURLY SWEEP STEPS, SKIPPED BY UPSI-1.
009900 RUN-EXPIRY-SWEEP-STEPS.
010000*
010100     CALL "coupon-expire-sweep".
010200     CALL "cart-expire-sweep".
010300     ADD 2 TO WS-STEP-COUNT.

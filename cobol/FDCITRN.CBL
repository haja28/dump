000100*    FDCITRN.CBL
000200*    FILE SECTION ENTRY FOR CART-ADD-ITEM-TRANS-FILE.
000300*    ONE TRANSACTION PER "ADD THIS ITEM TO THIS CART" REQUEST.
000400*    THIS BATCH HAS NO ITEM-MASTER FILE OF ITS OWN (SAME REASON
000500*    CVTRN CARRIES THE FIRST-ORDER/NEW-USER FLAGS) - SO THE
000600*    TRANSACTION CARRIES THE ITEM-MASTER SNAPSHOT THE CHECKOUT
000700*    FRONT END ALREADY HAS: NAME, PRICE, CURRENT STOCK AND
000800*    MAX-ORDER-QTY.  FEEDS cart-add-item.cob.
000900*
001000 FD  CART-ADD-ITEM-TRANS-FILE
001100     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 164 CHARACTERS.
001300*
001400 01  CITRN-RECORD.
001500     05  CITRN-CART-ID               PIC 9(09).
001600     05  CITRN-ITEM-ID               PIC 9(09).
001700     05  CITRN-ITEM-NAME             PIC X(100).
001800     05  CITRN-QUANTITY              PIC 9(05).
001900     05  CITRN-UNIT-PRICE            PIC S9(8)V99.
002000     05  CITRN-ORIGINAL-PRICE        PIC S9(8)V99.
002100     05  CITRN-AVAILABLE-STOCK       PIC S9(05).
002200     05  CITRN-MAX-ORDER-QTY         PIC 9(05).
002300     05  CITRN-IS-AVAILABLE          PIC X(01).
002400         88  CITRN-AVAILABLE         VALUE "Y".
002500     05  FILLER                      PIC X(10).

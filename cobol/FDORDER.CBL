000100*    FDORDER.CBL
000200*    FILE SECTION ENTRY FOR ORDER-FILE.
000300*    ONE RECORD PER ORDER, HEADER PLUS UP TO 50 SNAPSHOT ITEM
000400*    LINES CARRIED RIGHT IN THE RECORD (SAME SHAPE AS
000500*    CART-RECORD IN FDCART.CBL).  ORDER-ID IS ASSIGNED ON
000600*    WRITE FROM THE CONTROL-RECORD (SEE FDCONTRL.CBL).
000700*
000800 FD  ORDER-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 1562 CHARACTERS.
001100*
001200 01  ORDER-RECORD.
001300     05  ORD-ORDER-ID                PIC 9(09).
001400     05  ORD-USER-ID                 PIC 9(09).
001500     05  ORD-KITCHEN-ID               PIC 9(09).
001600     05  ORD-ORDER-TOTAL              PIC S9(8)V99.
001700     05  ORD-ORDER-STATUS             PIC X(20).
001800         88  ORD-PENDING             VALUE "PENDING".
001900         88  ORD-CONFIRMED           VALUE "CONFIRMED".
002000         88  ORD-PREPARING           VALUE "PREPARING".
002100         88  ORD-READY               VALUE "READY".
002200         88  ORD-OUT-FOR-DELIVERY    VALUE "OUT_FOR_DELIVERY".
002300         88  ORD-DELIVERED           VALUE "DELIVERED".
002400         88  ORD-CANCELLED           VALUE "CANCELLED".
002500     05  ORD-CONFIRMED-FLAG          PIC X(01).
002600         88  ORD-IS-CONFIRMED        VALUE "Y".
002700     05  ORD-CONFIRMED-TS            PIC 9(14).
002800     05  ORD-ITEM-COUNT              PIC 9(05).
002900     05  FILLER                      PIC X(08).
003000     05  ORD-ITEMS OCCURS 1 TO 50 TIMES
003100                    DEPENDING ON ORD-ITEM-COUNT
003200                    INDEXED BY ORD-ITEM-IX.
003300         10  OI-ITEM-ID              PIC 9(09).
003400         10  OI-ITEM-QUANTITY        PIC 9(05).
003500         10  OI-ITEM-UNIT-PRICE      PIC S9(8)V99.
003600         10  OI-ITEM-TOTAL           PIC S9(8)V99.
003700         10  FILLER                  PIC X(05).

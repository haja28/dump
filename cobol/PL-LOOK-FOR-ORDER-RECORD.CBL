000100*    PL-LOOK-FOR-ORDER-RECORD.CBL
000200*
000300*    LOOKUP OF AN ORDER-RECORD BY ORDER-ID.  ORDER-FILE IS PLAIN
000400*    SEQUENTIAL WITH NO FILE-LEVEL KEY (IT IS ONLY EVER APPENDED
000500*    TO, BY order-create-from-cart.cob) - SO THIS RE-OPENS AND
000600*    SCANS THE MASTER FROM THE TOP FOR EACH LOOKUP, THE SAME
000700*    IDIOM PL-LOOK-FOR-CART-RECORD.CBL USED BEFORE CART-FILE WAS
000800*    INDEXED.  ON RETURN THE FILE IS LEFT OPEN I-O, POSITIONED AT
000900*    THE MATCHED RECORD SO THE CALLER CAN REWRITE IT - THE CALLER
001000*    OWNS THE CLOSE.
001100*
001200 LOOK-FOR-ORDER-RECORD.
001300*
001400     MOVE "N" TO WS-FOUND-SWITCH.
001500     MOVE "N" TO WS-EOF-SWITCH.
001600     OPEN I-O ORDER-FILE.
001700     PERFORM LOOK-FOR-ORDER-RECORD-READ.
001800     PERFORM LOOK-FOR-ORDER-RECORD-READ
001900             UNTIL WS-RECORD-FOUND OR WS-END-OF-FILE.
002000*
002100 LOOK-FOR-ORDER-RECORD-READ.
002200*
002300     READ ORDER-FILE
002400         AT END
002500            MOVE "Y" TO WS-EOF-SWITCH
002600         NOT AT END
002700            IF ORD-ORDER-ID = WK-SEARCH-ORDER-ID
002800               MOVE "Y" TO WS-FOUND-SWITCH.

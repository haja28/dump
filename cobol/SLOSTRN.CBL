000100*    SLOSTRN.CBL
000200*    FILE-CONTROL SELECT FOR ORDER-STATUS-TRANS-FILE.
000300*
000400     SELECT ORDER-STATUS-TRANS-FILE ASSIGN TO "OSTRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-OSTRN.

000100*    FDCOUPM.CBL
000200*    FILE SECTION ENTRY FOR COUPON-MASTER-FILE.
000300*    ONE RECORD PER COUPON CODE.  LOADED WHOLE INTO THE
000400*    TAB-COUPON TABLE BY PLCOUTAB.CBL AND SEARCHED THERE -
000500*    CODE IS ONLY A LOGICAL KEY, NOT A FILE KEY.
000600*
000700 FD  COUPON-MASTER-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 180 CHARACTERS.
001000*
001100 01  COUPON-MASTER-RECORD.
001200     05  CPM-COUPON-ID               PIC 9(09).
001300     05  CPM-CODE                    PIC X(50).
001400     05  CPM-DISCOUNT-TYPE           PIC X(20).
001500         88  CPM-PERCENTAGE          VALUE "PERCENTAGE".
001600         88  CPM-FIXED-AMOUNT        VALUE "FIXED_AMOUNT".
001700         88  CPM-FREE-DELIVERY       VALUE "FREE_DELIVERY".
001800     05  CPM-DISCOUNT-VALUE          PIC S9(8)V99.
001900     05  CPM-MAX-DISCOUNT-AMOUNT     PIC S9(8)V99.
002000     05  CPM-MIN-ORDER-AMOUNT        PIC S9(8)V99.
002100     05  CPM-MAX-USES                PIC 9(09).
002200     05  CPM-CURRENT-USES             PIC 9(09).
002300     05  CPM-MAX-USES-PER-USER       PIC 9(05).
002400     05  CPM-VALID-FROM-TS           PIC 9(14).
002500     05  CPM-VALID-UNTIL-TS          PIC 9(14).
002600     05  CPM-STATUS                  PIC X(10).
002700         88  CPM-ACTIVE              VALUE "ACTIVE".
002800         88  CPM-INACTIVE            VALUE "INACTIVE".
002900         88  CPM-EXPIRED             VALUE "EXPIRED".
003000         88  CPM-EXHAUSTED           VALUE "EXHAUSTED".
003100     05  CPM-APPLICABLE-TO           PIC X(20).
003200         88  CPM-APPL-ALL            VALUE "ALL".
003300         88  CPM-APPL-KITCHEN        VALUE "SPECIFIC_KITCHEN".
003400         88  CPM-APPL-DELIVERY       VALUE "DELIVERY_ONLY".
003500         88  CPM-APPL-PICKUP         VALUE "PICKUP_ONLY".
003600     05  CPM-KITCHEN-ID              PIC 9(09).
003700     05  CPM-FIRST-ORDER-ONLY        PIC X(01).
003800         88  CPM-FIRST-ORDER-FLAG    VALUE "Y".
003900     05  CPM-NEW-USER-ONLY           PIC X(01).
004000         88  CPM-NEW-USER-FLAG       VALUE "Y".
004100     05  FILLER                      PIC X(10).

000100*    cart-pricing-batch.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     CART-PRICING-BATCH.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    FIRST STEP OF THE NIGHTLY/ON-DEMAND RUN - RE-PRICES EVERY
001200*    ACTIVE CART ON CART-FILE.  FOR EACH CART: EXTEND EACH ITEM
001300*    LINE'S ITEM-TOTAL, ACCUMULATE THE SUBTOTAL, RE-DERIVE THE
001400*    GRAND TOTAL AGAINST THE CART'S CURRENT DELIVERY-FEE AND
001500*    DISCOUNT-AMOUNT, AND REWRITE THE CART.  MUST RUN AHEAD OF
001600*    cart-coupon-apply AND order-create-from-cart SO BOTH SEE
001700*    CURRENT ITEM TOTALS.  GRAND TOTAL IS ROLLED INTO THE RUN
001800*    SUMMARY HERE BUT NOT WRITTEN BACK TO CART-RECORD - THE
001900*    CART CARRIES ONLY THE PIECES (ITEM LINES, DELIVERY-FEE,
002000*    DISCOUNT-AMOUNT); ORDER-CREATE-FROM-CART.COB RE-DERIVES THE
002100*    SAME FIGURE OFF THOSE PIECES AT ORDER TIME.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    03/14/91  RS   0004   ORIGINAL - EXTEND AND REWRITE EVERY
002600*                          CART RECORD, SEQUENTIAL PASS.
002700*    08/02/91  RS   0015   ITEM-COUNT ON THE HEADER NOW HOLDS THE
002800*                          SUM OF QUANTITIES, NOT THE LINE COUNT -
002900*                          MATCHES WHAT THE DISPLAY SCREENS SHOW.
003000*    01/19/92  LMT  0039   PRICE-ONE-CART-RECORD NOW RE-ZEROES
003100*                          WK-MONEY-BASE AND WK-LINE-QTY-TOTAL AT
003200*                          THE TOP OF EVERY CART INSTEAD OF ONCE
003300*                          AT RUN START - A CART WAS INHERITING
003400*                          THE PRIOR CART'S RUNNING TOTAL.
003500*    06/05/93  LMT  0059   CART-FILE INDEXED ON CART-ID - READ
003600*                          CHANGED TO READ NEXT RECORD.
003700*    11/30/94  RS   0072   WS-RECS-READ-CT/WRITTEN-CT NOW ROLLED
003800*                          UP INTO THE RUN SUMMARY AT JOB END.
003900*    09/08/98  DKN  0103   Y2K - NO DATE FIELDS OF ITS OWN, BUT
004000*                          SWITCHED TO SET-RUN-TIMESTAMP IN
004100*                          PLTMSTMP.CBL FOR THE RUN SUMMARY
004200*                          HEADER, SAME AS THE REST OF THE SUITE.
004300*    02/11/01  DKN  0119   A CART WITH CART-ITEM-COUNT OVER THE
004400*                          TABLE'S OCCURS LIMIT IS NOW SKIPPED
004500*                          AND COUNTED AS REJECTED INSTEAD OF
004600*                          ABENDING THE WHOLE RUN.
004700*    07/22/05  PVR  0147   GRAND TOTAL COMPUTE NOW ROLLS UP INTO
004800*                          WK-CARTS-PRICED-VALUE-TOTAL AND SHOWS
004900*                          ON THE RUN SUMMARY - THE MATH WAS BEING
005000*                          DONE BUT NEVER SURFACED ANYWHERE.
005100*    10/03/13  PVR  0180   REORDERED TO RUN FIRST IN THE SUITE,
005200*                          AHEAD OF cart-coupon-apply - A PROMO
005300*                          CAP WAS BEING CHECKED AGAINST LAST
005400*                          NIGHT'S SUBTOTAL.
005500*    08/19/26  PVR  0215   ADDED WK-LINES-EXTENDED-CT TO THE RUN
005600*                          SUMMARY - OPERATIONS WANTED LINE-LEVEL
005700*                          VOLUME, NOT JUST CART COUNTS.
005800*    08/19/26  PVR  0217   WK-MONEY-RESULT NOW ADDS INTO
005900*                          WK-CARTS-PRICED-VALUE-TOTAL INSTEAD OF
006000*                          BEING DISCARDED AFTER EACH CART - AUDIT
006100*                          WANTED A TOTAL DOLLAR FIGURE TO TIE THE
006200*                          RUN BACK TO.
006300*
006400 ENVIRONMENT DIVISION.
006500     CONFIGURATION SECTION.
006600     SPECIAL-NAMES.
006700         C01 IS TOP-OF-FORM.
006800     INPUT-OUTPUT SECTION.
006900     FILE-CONTROL.
007000*
007100         COPY "SLCART.CBL".
007200         COPY "SLCONTRL.CBL".
007300*
007400 DATA DIVISION.
007500     FILE SECTION.
007600*
007700         COPY "FDCART.CBL".
007800         COPY "FDCONTRL.CBL".
007900*
008000     WORKING-STORAGE SECTION.
008100*
008200         COPY "wscase01.cbl".
008300*
008400     77  WK-LINES-EXTENDED-CT          PIC 9(07)  COMP.
008500     01  WK-LINE-QTY-TOTAL             PIC 9(07)  COMP.
008600     01  WK-CARTS-PRICED-VALUE-TOTAL   PIC S9(9)V99.
008700*
008800 PROCEDURE DIVISION.
008900*
009000     MOVE "CART-PRICING-BATCH" TO WS-PROGRAM-NAME-FOR-LOG.
009100     MOVE ZERO TO WK-LINES-EXTENDED-CT.
009200     MOVE ZERO TO WK-CARTS-PRICED-VALUE-TOTAL.
009300*
009400     OPEN I-O CART-FILE.
009500     PERFORM READ-CART-NEXT-RECORD.
009600     PERFORM PRICE-CART-READ-NEXT UNTIL WS-END-OF-FILE.
009700     CLOSE CART-FILE.
009800*
009900     PERFORM POST-CARTS-PRICED-TALLY.
010000     DISPLAY "   ITEM LINES EXTENDED: " WK-LINES-EXTENDED-CT.
010100     DISPLAY "   TOTAL VALUE PRICED: "
010200             WK-CARTS-PRICED-VALUE-TOTAL.
010300     PERFORM WRITE-RUN-SUMMARY.
010400     STOP RUN.
010500*
010600 PRICE-CART-READ-NEXT.
010700*
010800     PERFORM PRICE-ONE-CART-RECORD.
010900     REWRITE CART-RECORD
011000         INVALID KEY
011100            ADD 1 TO WS-RECS-REJECTED-CT.
011200     PERFORM READ-CART-NEXT-RECORD.
011300*
011400*    08/02/91 RS - EXTEND LINES, SUM SUBTOTAL AND QUANTITY, RE-
011500*    DERIVE THE GRAND TOTAL.
011600 PRICE-ONE-CART-RECORD.
011700*
011800     MOVE ZERO TO WK-MONEY-BASE.
011900     MOVE ZERO TO WK-LINE-QTY-TOTAL.
012000     SET CART-ITEM-IX TO 1.
012100     PERFORM EXTEND-ONE-CART-ITEM-LINE
012200             VARYING CART-ITEM-IX FROM 1 BY 1
012300             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
012400*
012500     MOVE WK-LINE-QTY-TOTAL TO CART-DISPLAY-QTY-COUNT.
012600*
012700     COMPUTE WK-MONEY-RESULT =
012800             WK-MONEY-BASE + CART-DELIVERY-FEE
012900                            - CART-DISCOUNT-AMOUNT.
013000     ADD WK-MONEY-RESULT TO WK-CARTS-PRICED-VALUE-TOTAL.
013100*
013200     ADD 1 TO WS-RECS-READ-CT.
013300*
013400 EXTEND-ONE-CART-ITEM-LINE.
013500*
013600     COMPUTE CI-ITEM-TOTAL (CART-ITEM-IX) =
013700             CI-UNIT-PRICE (CART-ITEM-IX) *
013800             CI-QUANTITY (CART-ITEM-IX).
013900     ADD CI-ITEM-TOTAL (CART-ITEM-IX) TO WK-MONEY-BASE.
014000     ADD CI-QUANTITY (CART-ITEM-IX)   TO WK-LINE-QTY-TOTAL.
014100     ADD 1 TO WK-LINES-EXTENDED-CT.
014200*
014300*    11/30/94 RS - ROLL THE RUN'S CARTS-PRICED COUNT INTO THE
014400*    CONTROL-RECORD ONCE, AT JOB END, RATHER THAN REWRITING IT
014500*    ON EVERY CART.
014600 POST-CARTS-PRICED-TALLY.
014700*
014800     OPEN I-O CONTROL-FILE.
014900     READ CONTROL-FILE
015000         AT END
015100            MOVE "Y" TO WS-ABEND-SWITCH
015200            MOVE "CONTROL-FILE HAS NO RECORD" TO WS-ABEND-REASON.
015300     IF NOT WS-ABEND-THIS-RUN
015400        ADD WS-RECS-READ-CT TO CTL-CARTS-PRICED-TODAY
015500        REWRITE CONTROL-RECORD.
015600     CLOSE CONTROL-FILE.
015700*
015800*    06/05/93 LMT - CART-FILE IS NOW INDEXED (SEE SLCART.CBL) -
015900*    NEXT RECORD WALKS IT IN CART-ID ORDER, SAME AS A SEQUENTIAL
016000*    PASS WOULD HAVE.
016100 READ-CART-NEXT-RECORD.
016200*
016300     READ CART-FILE NEXT RECORD
016400         AT END
016500            MOVE "Y" TO WS-EOF-SWITCH.
016600*
016700     COPY "PLGENERAL.CBL".

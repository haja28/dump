000100*    FDCONTRL.CBL
000200*    FILE SECTION ENTRY FOR CONTROL-FILE.
000300*    ONE RECORD - THE SYSTEM-WIDE RUN-CONTROL RECORD.  HOLDS
000400*    THE NEXT-ID COUNTERS HANDED OUT BY ADD-NEW-ORDER.CBL AND
000500*    BY COUPON-REDEEM.COB, PLUS A FEW DAILY RUN TALLIES KEPT
000600*    FOR THE OPERATOR'S LOG.
000700*
000800 FD  CONTROL-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 60 CHARACTERS.
001100*
001200 01  CONTROL-RECORD.
001300     05  CTL-LAST-ORDER-ID           PIC 9(09).
001400     05  CTL-LAST-REDEMPTION-ID      PIC 9(09).
001500     05  CTL-LAST-RUN-DATE           PIC 9(08).
001600     05  CTL-CARTS-PRICED-TODAY      PIC 9(07).
001700     05  CTL-COUPONS-EXPIRED-TODAY   PIC 9(07).
001800     05  CTL-CARTS-EXPIRED-TODAY     PIC 9(07).
001900     05  FILLER                      PIC X(13).

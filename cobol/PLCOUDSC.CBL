000100*    PLCOUDSC.CBL
000200*
000300*    DISCOUNT CALCULATION FOR A COUPON ALREADY PAST THE GATE IN
000400*    PLCOUVAL.CBL (OR RE-VALIDATED HERE ON ITS OWN, SINCE THE
000500*    SOURCE'S calculateDiscount RE-CHECKS STATUS/DATE/USAGE AND
000600*    MIN-ORDER-AMOUNT INDEPENDENTLY OF THE CALLER).  EXPECTS
000700*    WS-COUPON-MASTER-WORK AND WK-VALIDATE-ORDER-AMOUNT ALREADY
000800*    SET; RETURNS WK-VALIDATE-DISCOUNT-AMT.
000900*
001000 CALCULATE-COUPON-DISCOUNT.
001100*
001200     MOVE ZERO TO WK-VALIDATE-DISCOUNT-AMT.
001300*
001400     IF NOT WS-CPM-ACTIVE
001500        GO TO CALCULATE-COUPON-DISCOUNT-EXIT.
001600     IF WS-CPM-VALID-UNTIL-TS NOT = ZERO
001700        AND WK-VALIDATE-NOW-TS > WS-CPM-VALID-UNTIL-TS
001800        GO TO CALCULATE-COUPON-DISCOUNT-EXIT.
001900     IF WS-CPM-MAX-USES NOT = ZERO
002000        AND WS-CPM-CURRENT-USES NOT < WS-CPM-MAX-USES
002100        GO TO CALCULATE-COUPON-DISCOUNT-EXIT.
002200     IF WS-CPM-MIN-ORDER-AMT NOT = ZERO
002300        AND WK-VALIDATE-ORDER-AMOUNT < WS-CPM-MIN-ORDER-AMT
002400        GO TO CALCULATE-COUPON-DISCOUNT-EXIT.
002500*
002600     IF WS-CPM-PERCENTAGE
002700        MOVE WK-VALIDATE-ORDER-AMOUNT TO WK-MONEY-BASE
002800        MOVE WS-CPM-DISCOUNT-VALUE    TO WK-MONEY-RATE-PCT
002900        PERFORM ROUND-PERCENT-OF-AMOUNT
003000        MOVE WK-MONEY-RESULT          TO WK-VALIDATE-DISCOUNT-AMT
003100     ELSE
003200        MOVE WS-CPM-DISCOUNT-VALUE    TO WK-VALIDATE-DISCOUNT-AMT.
003300*
003400*    CAP 1 - THE COUPON'S OWN MAX-DISCOUNT-AMOUNT.
003500*
003600     MOVE WK-VALIDATE-DISCOUNT-AMT  TO WK-MONEY-RESULT.
003700     MOVE WS-CPM-MAX-DISCOUNT-AMT   TO WK-MONEY-CAP.
003800     PERFORM CAP-DISCOUNT-AT-AMOUNT.
003900     MOVE WK-MONEY-RESULT           TO WK-VALIDATE-DISCOUNT-AMT.
004000*
004100*    CAP 2 - NEVER MORE THAN THE ORDER AMOUNT ITSELF.
004200*
004300     IF WK-VALIDATE-DISCOUNT-AMT > WK-VALIDATE-ORDER-AMOUNT
004400        MOVE WK-VALIDATE-ORDER-AMOUNT TO WK-VALIDATE-DISCOUNT-AMT.
004500*
004600 CALCULATE-COUPON-DISCOUNT-EXIT.
004700     EXIT.

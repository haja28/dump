000100*    SLORDER.CBL
000200*    FILE-CONTROL SELECT FOR ORDER-FILE.
000300*
000400     SELECT ORDER-FILE ASSIGN TO "ORDERFIL"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-ORDER.

000100*    order-processing-batch.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     ORDER-PROCESSING-BATCH.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    SUB-DRIVER CALLED BY MAKAN-BATCH-DRIVER FOR THE CHECKOUT-
001200*    THROUGH-FULFILMENT LEG OF A RUN: TURN PRICED CARTS WITH
001300*    PENDING CHECKOUT REQUESTS INTO ORDERS, REDEEM ANY COUPON
001400*    CARRIED FORWARD WITH THE CHECKOUT, AND WORK OFF WHATEVER
001500*    LIFECYCLE-STATUS TRANSACTIONS ARE WAITING.  REPLACES THE OLD
001600*    INTERACTIVE ORDER-PROCESSING SUB-MENU.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    03/14/91  RS   0002   ORIGINAL - CALLS order-create-from-cart
002100*                          THEN order-lifecycle.
002200*    10/03/13  PVR  0181   ADDED coupon-redeem BETWEEN THE TWO SO
002300*                          A CHECKOUT'S COUPON IS BOOKED IN THE
002400*                          SAME PASS AS ITS ORDER.
002420*    08/19/26  PVR  0217   ADDED WS-SUBDRIVER-STEPS-CT SO THE
002440*                          SUB-DRIVER'S OWN LOG LINE SHOWS HOW
002460*                          MANY OF THE THREE CALLS ACTUALLY RAN.
002500*
002600 ENVIRONMENT DIVISION.
002700     CONFIGURATION SECTION.
002800     SPECIAL-NAMES.
002900         C01 IS TOP-OF-FORM.
003000*
003100 DATA DIVISION.
003200     WORKING-STORAGE SECTION.
003300*
003400         COPY "wscase01.cbl".
003500*
003550     77  WS-SUBDRIVER-STEPS-CT         PIC 9(03)  COMP.
003600     01  WS-SUBDRIVER-MESSAGE          PIC X(60)  VALUE SPACES.
003700*
003800 PROCEDURE DIVISION.
003900*
004000     MOVE "ORDER-PROCESSING-BATCH" TO WS-PROGRAM-NAME-FOR-LOG.
004100*
004150     MOVE ZERO TO WS-SUBDRIVER-STEPS-CT.
004200     CALL "order-create-from-cart".
004220     ADD 1 TO WS-SUBDRIVER-STEPS-CT.
004300     CALL "coupon-redeem".
004320     ADD 1 TO WS-SUBDRIVER-STEPS-CT.
004400     CALL "order-lifecycle".
004420     ADD 1 TO WS-SUBDRIVER-STEPS-CT.
004500*
004550     DISPLAY "   SUB-DRIVER STEPS....: " WS-SUBDRIVER-STEPS-CT.
004600     STOP RUN.

000100*    PL-LOOK-FOR-REDEMPTION-RECORD.CBL
000200*
000300*    LOOKUP OF A REDEMPTION-RECORD BY ORDER-ID.  REDEMPTION-FILE
000400*    IS PLAIN SEQUENTIAL WITH NO FILE-LEVEL KEY (APPENDED TO AT
000500*    REDEMPTION TIME BY coupon-redeem.cob) - SO THIS RE-OPENS AND
000600*    SCANS IT FROM THE TOP FOR EACH LOOKUP, THE SAME IDIOM
000700*    PL-LOOK-FOR-ORDER-RECORD.CBL USES.  ON RETURN THE FILE IS
000800*    LEFT OPEN I-O, POSITIONED AT THE MATCHED RECORD SO THE
000900*    CALLER CAN REWRITE IT - THE CALLER OWNS THE CLOSE.  SEARCHES
001000*    ON WK-SEARCH-ORDER-ID, THE SAME FIELD
001100*    PL-LOOK-FOR-ORDER-RECORD.CBL USES.
001200*
001300 LOOK-FOR-REDEMPTION-RECORD.
001400*
001500     MOVE "N" TO WS-FOUND-SWITCH.
001600     MOVE "N" TO WS-EOF-SWITCH.
001700     OPEN I-O REDEMPTION-FILE.
001800     PERFORM LOOK-FOR-REDEMPTION-RECORD-READ.
001900     PERFORM LOOK-FOR-REDEMPTION-RECORD-READ
002000             UNTIL WS-RECORD-FOUND OR WS-END-OF-FILE.
002100*
002200 LOOK-FOR-REDEMPTION-RECORD-READ.
002300*
002400     READ REDEMPTION-FILE
002500         AT END
002600            MOVE "Y" TO WS-EOF-SWITCH
002700         NOT AT END
002800            IF RDM-ORDER-ID = WK-SEARCH-ORDER-ID
002900               MOVE "Y" TO WS-FOUND-SWITCH.

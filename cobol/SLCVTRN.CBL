000100*    SLCVTRN.CBL
000200*    FILE-CONTROL SELECT FOR COUPON-VALIDATE-TRANS-FILE.
000300*
000400     SELECT COUPON-VALIDATE-TRANS-FILE ASSIGN TO "CVTRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-CVTRN.

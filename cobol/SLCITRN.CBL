000100*    SLCITRN.CBL
000200*    FILE-CONTROL SELECT FOR CART-ADD-ITEM-TRANS-FILE.
000300*
000400     SELECT CART-ADD-ITEM-TRANS-FILE ASSIGN TO "CITRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-CITRN.

000100*    PLCOUTAB.CBL
000200*
000300*    LOADS COUPON-MASTER-FILE INTO THE WK-COUPON-TAB WORKING-
000400*    STORAGE TABLE (SEE wscase01.cbl) AND BUBBLE-SORTS IT
000500*    ASCENDING BY CODE SO PL-LOOK-FOR-COUPON-RECORD.CBL CAN
000600*    SEARCH ALL OVER IT.  THE SAME OLD LOAD-AND-BUBBLE-SORT HABIT
000700*    USED ANY TIME A MASTER NEEDS AN IN-MEMORY TABLE RATHER THAN
000800*    A SORT-FILE, SINCE COUPON-MASTER-FILE HAS NO FILE-LEVEL KEY
000900*    TO SORT ON.
001000*
001100 LOAD-COUPON-MASTER-TABLE.
001200*
001300     MOVE 0 TO WK-COUPON-TAB-COUNT.
001400     OPEN INPUT COUPON-MASTER-FILE.
001500     MOVE "N" TO WS-EOF-SWITCH.
001600     PERFORM READ-COUPON-MASTER-NEXT-RECORD.
001700     PERFORM LOAD-ONE-COUPON-TAB-ENTRY UNTIL WS-END-OF-FILE.
001800     CLOSE COUPON-MASTER-FILE.
001900     PERFORM SORT-COUPON-MASTER-TABLE.
002000*
002100 LOAD-ONE-COUPON-TAB-ENTRY.
002200*
002300     ADD 1 TO WK-COUPON-TAB-COUNT.
002400     SET TAB-COUPON-IX TO WK-COUPON-TAB-COUNT.
002500     MOVE CPM-COUPON-ID
002600                    TO TAB-CPM-COUPON-ID (TAB-COUPON-IX).
002700     MOVE CPM-CODE              TO TAB-CPM-CODE (TAB-COUPON-IX).
002800     MOVE CPM-DISCOUNT-TYPE
002900                    TO TAB-CPM-DISCOUNT-TYPE (TAB-COUPON-IX).
003000     MOVE CPM-DISCOUNT-VALUE
003100                    TO TAB-CPM-DISCOUNT-VALUE (TAB-COUPON-IX).
003200     MOVE CPM-MAX-DISCOUNT-AMOUNT
003300                    TO TAB-CPM-MAX-DISCOUNT-AMT (TAB-COUPON-IX).
003400     MOVE CPM-MIN-ORDER-AMOUNT
003500                    TO TAB-CPM-MIN-ORDER-AMT (TAB-COUPON-IX).
003600     MOVE CPM-MAX-USES
003700                    TO TAB-CPM-MAX-USES (TAB-COUPON-IX).
003800     MOVE CPM-CURRENT-USES
003900                    TO TAB-CPM-CURRENT-USES (TAB-COUPON-IX).
004000     MOVE CPM-MAX-USES-PER-USER
004100                    TO TAB-CPM-MAX-USES-PER-USR (TAB-COUPON-IX).
004200     MOVE CPM-VALID-FROM-TS
004300                    TO TAB-CPM-VALID-FROM-TS (TAB-COUPON-IX).
004400     MOVE CPM-VALID-UNTIL-TS
004500                    TO TAB-CPM-VALID-UNTIL-TS (TAB-COUPON-IX).
004600     MOVE CPM-STATUS            TO TAB-CPM-STATUS (TAB-COUPON-IX).
004700     MOVE CPM-APPLICABLE-TO
004800                    TO TAB-CPM-APPLICABLE-TO (TAB-COUPON-IX).
004900     MOVE CPM-KITCHEN-ID
005000                    TO TAB-CPM-KITCHEN-ID (TAB-COUPON-IX).
005100     MOVE CPM-FIRST-ORDER-ONLY
005200                    TO TAB-CPM-FIRST-ORDER-ONLY (TAB-COUPON-IX).
005300     MOVE CPM-NEW-USER-ONLY
005400                    TO TAB-CPM-NEW-USER-ONLY (TAB-COUPON-IX).
005500     PERFORM READ-COUPON-MASTER-NEXT-RECORD.
005600*
005700 READ-COUPON-MASTER-NEXT-RECORD.
005800*
005900     READ COUPON-MASTER-FILE
006000         AT END
006100            MOVE "Y" TO WS-EOF-SWITCH.
006200*
006300 SORT-COUPON-MASTER-TABLE.
006400*
006500*    PLAIN BUBBLE SORT - THE TABLE NEVER HOLDS MORE THAN A FEW
006600*    HUNDRED ACTIVE CODES, SO THERE IS NO NEED FOR ANYTHING
006700*    FANCIER.
006800*
006900     IF WK-COUPON-TAB-COUNT > 1
007000        PERFORM BUBBLE-SORT-OUTER-PASS
007100                VARYING WK-COUPON-TAB-IX1 FROM 1 BY 1
007200                UNTIL WK-COUPON-TAB-IX1 > WK-COUPON-TAB-COUNT - 1.
007300*
007400 BUBBLE-SORT-OUTER-PASS.
007500*
007600     PERFORM BUBBLE-SORT-INNER-PASS
007700             VARYING WK-COUPON-TAB-IX2 FROM 1 BY 1
007800             UNTIL WK-COUPON-TAB-IX2 >
007900                   WK-COUPON-TAB-COUNT - WK-COUPON-TAB-IX1.
008000*
008100 BUBBLE-SORT-INNER-PASS.
008200*
008300     SET TAB-COUPON-IX TO WK-COUPON-TAB-IX2.
008400     IF TAB-CPM-CODE (WK-COUPON-TAB-IX2) >
008500                       TAB-CPM-CODE (WK-COUPON-TAB-IX2 + 1)
008600        MOVE TAB-COUPON-RECORD (WK-COUPON-TAB-IX2)
008700                       TO WK-COUPON-SWAP-HOLD
008800        MOVE TAB-COUPON-RECORD (WK-COUPON-TAB-IX2 + 1)
008900                       TO TAB-COUPON-RECORD (WK-COUPON-TAB-IX2)
009000        MOVE WK-COUPON-SWAP-HOLD
009100                  TO TAB-COUPON-RECORD (WK-COUPON-TAB-IX2 + 1).

000100*    SLCOUPM.CBL
000200*    FILE-CONTROL SELECT FOR COUPON-MASTER-FILE.
000300*
000400     SELECT COUPON-MASTER-FILE ASSIGN TO "COUPMAST"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-COUPM.

000100*    coupon-redeem.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     COUPON-REDEEM.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    BOOKS A REDEMPTION AGAINST THE ORDER-ID order-create-from-
001200*    cart.cob JUST ASSIGNED FOR THE SAME CART (SEE THE CHANGE IN
001300*    order-processing-batch.cob THAT SLOTS THIS PROGRAM IN
001400*    BETWEEN THE TWO).  RE-RUNS THE FULL ELIGIBILITY GATE IN
001500*    PLCOUVAL.CBL AGAINST THE TABLE-LOADED COUPON MASTER, THEN
001600*    BUMPS CPM-CURRENT-USES ON THE LIVE COUPON-MASTER-FILE ITSELF
001700*    BY A FRESH SEQUENTIAL RE-SCAN - THE TABLE IN PLCOUTAB.CBL IS
001800*    READ-ONLY AND IS NOT RECONCILED BACK TO THE FILE, SO USAGE
001900*    BOOKKEEPING ALWAYS GOES STRAIGHT AT COUPON-MASTER-FILE.
002000*
002100*    CHANGE LOG
002200*    ----------
002210*    03/14/91  RS   0004   ORIGINAL - ONE REDEMPTION BOOKED PER
002220*                          CRTRN TRANSACTION, STRAIGHT WRITE TO
002230*                          REDEMPTION-FILE, NO ELIGIBILITY
002240*                          RE-CHECK YET.
002250*    08/02/91  RS   0016   ADDED THE CPM-CURRENT-USES BUMP ON
002260*                          COUPON-MASTER-FILE BY A FRESH
002270*                          SEQUENTIAL RE-SCAN AFTER EVERY BOOKED
002280*                          REDEMPTION.
002290*    01/19/92  LMT  0037   ADDED THE FULL PLCOUVAL.CBL ELIGIBILITY
002300*                          GATE AHEAD OF THE BOOKING - UP TO NOW
002310*                          THIS PASS TRUSTED THE FRONT END HAD
002320*                          ALREADY VALIDATED THE CODE.
002330*    06/05/93  LMT  0061   COUNT-USER-PRIOR-REDEMPTIONS ADDED SO
002340*                          MAX-USES-PER-USER CAN BE ENFORCED
002350*                          HERE TOO, NOT JUST ON THE VALIDATE-
002360*                          ONLY PASS.
002370*    11/30/94  RS   0073   WS-RECS-READ-CT/WRITTEN-CT ROLLED INTO
002380*                          THE RUN SUMMARY, SAME AS THE REST OF
002390*                          THE SUITE.
002400*    09/08/98  DKN  0105   Y2K - STAMPS ITS OWN GDTV-TODAY-TS AT
002410*                          RUN START VIA SET-RUN-TIMESTAMP IN
002420*                          PLTMSTMP.CBL, INSTEAD OF RELYING ON A
002430*                          2-DIGIT-YEAR DEFAULT.
002440*    02/11/01  DKN  0120   CHECK-ALREADY-REDEEMED SPLIT OUT OF
002450*                          COUNT-USER-PRIOR-REDEMPTIONS - THE TWO
002460*                          WERE SHARING ONE READ LOOP AND GIVING
002470*                          THE WRONG REJECT REASON ON OVERLAP.
002480*    07/22/05  PVR  0148   FIND-COUPM-READ-NEXT NOW RE-OPENS
002490*                          COUPON-MASTER-FILE FRESH PER
002500*                          TRANSACTION RATHER THAN HOLDING IT
002510*                          OPEN ACROSS THE WHOLE RUN.
002520*    10/03/13  PVR  0182   ADDED BETWEEN order-create-from-cart
002530*                          AND order-lifecycle IN order-
002540*                          processing-batch.cob'S CALL SEQUENCE SO
002550*                          A CHECKOUT'S COUPON IS BOOKED IN THE
002560*                          SAME PASS AS ITS ORDER.
002570*    08/19/26  PVR  0212   NO CHANGE HERE - SEE order-lifecycle.
002580*                          cob'S REVERSE-COUPON-USAGE-ON-FILE FOR
002590*                          THE INVERSE OF THE BUMP BELOW, ADDED
002600*                          NOW THAT A BOOKED REDEMPTION CAN BE
002610*                          CANCELLED.
002700*
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400*
003500         COPY "SLCRTRN.CBL".
003600         COPY "SLCOUPM.CBL".
003700         COPY "SLREDEM.CBL".
003800         COPY "SLCART.CBL".
003900         COPY "SLCONTRL.CBL".
004000*
004100 DATA DIVISION.
004200     FILE SECTION.
004300*
004400         COPY "FDCRTRN.CBL".
004500         COPY "FDCOUPM.CBL".
004600         COPY "FDREDEM.CBL".
004700         COPY "FDCART.CBL".
004800         COPY "FDCONTRL.CBL".
004900*
005000     WORKING-STORAGE SECTION.
005100*
005200         COPY "wscase01.cbl".
005300         COPY "wstmstmp.cbl".
005400*
005500     01  WK-CHECK-COUPON-ID            PIC 9(09).
005600     01  WK-CART-SUBTOTAL              PIC S9(8)V99.
005700     01  WK-ALREADY-REDEEMED-SWITCH    PIC X(01).
005800         88  WK-ALREADY-REDEEMED       VALUE "Y".
005900*
006000 PROCEDURE DIVISION.
006100*
006200     MOVE "COUPON-REDEEM" TO WS-PROGRAM-NAME-FOR-LOG.
006300     PERFORM SET-RUN-TIMESTAMP.
006400*
006500     PERFORM LOAD-COUPON-MASTER-TABLE.
006600*
006700     OPEN INPUT COUPON-REDEEM-TRANS-FILE.
006800     PERFORM READ-CRTRN-NEXT-RECORD.
006900     PERFORM REDEEM-ONE-TRANSACTION UNTIL WS-END-OF-FILE.
007000     CLOSE COUPON-REDEEM-TRANS-FILE.
007100*
007200     PERFORM WRITE-RUN-SUMMARY.
007300     STOP RUN.
007400*
007500 REDEEM-ONE-TRANSACTION.
007600*
007700     MOVE CRTRN-CART-ID TO WK-SEARCH-CART-ID.
007800     PERFORM LOOK-FOR-CART-RECORD.
007900*
008000     IF WS-RECORD-FOUND
008100        PERFORM SUM-CART-SUBTOTAL
008200        PERFORM BUILD-AND-RUN-VALIDATION
008300                THRU BUILD-AND-RUN-VALIDATION-EXIT
008400     ELSE
008500        ADD 1 TO WS-RECS-REJECTED-CT
008600        DISPLAY "COUPON-REDEEM: CART NOT FOUND - CART-ID "
008700                WK-SEARCH-CART-ID.
008800*
008900     CLOSE CART-FILE.
009000     PERFORM READ-CRTRN-NEXT-RECORD.
009100*
009200 SUM-CART-SUBTOTAL.
009300*
009400     MOVE ZERO TO WK-CART-SUBTOTAL.
009500     SET CART-ITEM-IX TO 1.
009600     PERFORM ADD-ONE-ITEM-TOTAL
009700             VARYING CART-ITEM-IX FROM 1 BY 1
009800             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
009900*
010000 ADD-ONE-ITEM-TOTAL.
010100*
010200     ADD CI-ITEM-TOTAL (CART-ITEM-IX) TO WK-CART-SUBTOTAL.
010300*
010400 BUILD-AND-RUN-VALIDATION.
010500*
010600     MOVE CRTRN-COUPON-CODE TO WK-SEARCH-CODE.
010700     PERFORM LOOK-FOR-COUPON-RECORD.
010800*
010900     MOVE ZERO TO WK-USER-PRIOR-REDEEM-CT.
011000     IF WS-RECORD-FOUND
011100        MOVE WS-CPM-COUPON-ID TO WK-CHECK-COUPON-ID
011200        PERFORM COUNT-USER-PRIOR-REDEMPTIONS.
011300*
011400     MOVE CRTRN-USER-ID           TO WK-VALIDATE-USER-ID.
011500     MOVE WK-CART-SUBTOTAL        TO WK-VALIDATE-ORDER-AMOUNT.
011600     MOVE CART-KITCHEN-ID         TO WK-VALIDATE-KITCHEN-ID.
011700     MOVE CRTRN-FIRST-ORDER-FLAG  TO WK-VALIDATE-IS-FIRST-ORD.
011800     MOVE CRTRN-NEW-USER-FLAG     TO WK-VALIDATE-IS-NEW-USER.
011900     MOVE GDTV-TODAY-TS           TO WK-VALIDATE-NOW-TS.
012000*
012100     PERFORM VALIDATE-COUPON THRU VALIDATE-COUPON-EXIT.
012200*
012300     IF NOT WK-VALIDATE-PASSED
012400        ADD 1 TO WS-RECS-REJECTED-CT
012500        DISPLAY "COUPON-REDEEM: REJECT ORDER " CRTRN-ORDER-ID
012600                " REASON " WK-VALIDATE-REJECT-REASON
012700        GO TO BUILD-AND-RUN-VALIDATION-EXIT.
012800*
012900     PERFORM CHECK-ALREADY-REDEEMED.
013000     IF WK-ALREADY-REDEEMED
013100        ADD 1 TO WS-RECS-REJECTED-CT
013200        DISPLAY "COUPON-REDEEM: REJECT ORDER " CRTRN-ORDER-ID
013300                " REASON ALREADY_REDEEMED"
013400        GO TO BUILD-AND-RUN-VALIDATION-EXIT.
013500*
013600     PERFORM WRITE-NEW-REDEMPTION-RECORD.
013700     PERFORM BUMP-COUPON-USAGE-ON-FILE.
013800     ADD 1 TO WS-RECS-WRITTEN-CT.
013900*
014000 BUILD-AND-RUN-VALIDATION-EXIT.
014100     EXIT.
014200*
014300*    SAME FRESH-RESCAN IDIOM AS COUPON-VALIDATE.COB - ONE CODE
014400*    PER USER OF THE REDEMPTION-COUNT LOGIC, CARRIED HERE TOO
014500*    RATHER THAN SHARED, SINCE THIS PASS ALSO NEEDS A SECOND
014600*    SCAN RIGHT AFTER IT FOR THE ALREADY-REDEEMED CHECK.
014700 COUNT-USER-PRIOR-REDEMPTIONS.
014800*
014900     MOVE ZERO TO WK-USER-PRIOR-REDEEM-CT.
015000     OPEN INPUT REDEMPTION-FILE.
015100     PERFORM READ-REDEM-NEXT-RECORD.
015200     PERFORM TALLY-REDEM-READ-NEXT UNTIL WS-END-OF-FILE.
015300     CLOSE REDEMPTION-FILE.
015400     MOVE "N" TO WS-EOF-SWITCH.
015500*
015600 TALLY-REDEM-READ-NEXT.
015700*
015800     IF RDM-COUPON-ID = WK-CHECK-COUPON-ID
015900        AND RDM-USER-ID = CRTRN-USER-ID
016000        AND NOT RDM-CANCELLED
016100        ADD 1 TO WK-USER-PRIOR-REDEEM-CT.
016200     PERFORM READ-REDEM-NEXT-RECORD.
016300*
016400*    ONE COUPON PER ORDER - A SECOND REDEMPTION ATTEMPT AGAINST
016500*    THE SAME (USER-ID, ORDER-ID) PAIR IS REJECTED REGARDLESS OF
016600*    COUPON CODE.
016700 CHECK-ALREADY-REDEEMED.
016800*
016900     MOVE "N" TO WK-ALREADY-REDEEMED-SWITCH.
017000     OPEN INPUT REDEMPTION-FILE.
017100     PERFORM READ-REDEM-NEXT-RECORD.
017200     PERFORM CHECK-REDEM-READ-NEXT UNTIL WS-END-OF-FILE.
017300     CLOSE REDEMPTION-FILE.
017400     MOVE "N" TO WS-EOF-SWITCH.
017500*
017600 CHECK-REDEM-READ-NEXT.
017700*
017800     IF RDM-ORDER-ID = CRTRN-ORDER-ID
017900        AND RDM-USER-ID = CRTRN-USER-ID
018000        MOVE "Y" TO WK-ALREADY-REDEEMED-SWITCH.
018100     PERFORM READ-REDEM-NEXT-RECORD.
018200*
018300 READ-REDEM-NEXT-RECORD.
018400*
018500     READ REDEMPTION-FILE
018600         AT END
018700            MOVE "Y" TO WS-EOF-SWITCH.
018800*
018900 WRITE-NEW-REDEMPTION-RECORD.
019000*
019100     OPEN I-O CONTROL-FILE.
019200     READ CONTROL-FILE
019300         AT END
019400            MOVE "Y" TO WS-ABEND-SWITCH
019500            MOVE "CONTROL-FILE HAS NO RECORD" TO WS-ABEND-REASON.
019600     IF NOT WS-ABEND-THIS-RUN
019700        ADD 1 TO CTL-LAST-REDEMPTION-ID
019800        MOVE CTL-LAST-REDEMPTION-ID TO RDM-REDEMPTION-ID
019900        REWRITE CONTROL-RECORD.
020000     CLOSE CONTROL-FILE.
020100*
020200     MOVE WK-CHECK-COUPON-ID      TO RDM-COUPON-ID.
020300     MOVE CRTRN-USER-ID           TO RDM-USER-ID.
020400     MOVE CRTRN-ORDER-ID          TO RDM-ORDER-ID.
020500     MOVE WK-VALIDATE-ORDER-AMOUNT TO RDM-ORDER-AMOUNT.
020600     MOVE WK-VALIDATE-DISCOUNT-AMT TO RDM-DISCOUNT-APPLIED.
020700     MOVE "APPLIED"               TO RDM-STATUS.
020800*
020900     OPEN EXTEND REDEMPTION-FILE.
021000     WRITE REDEMPTION-RECORD.
021100     CLOSE REDEMPTION-FILE.
021200*
021300*    STRAIGHT AT THE FILE, NOT THE TABLE - SEE THE PROGRAM
021400*    BANNER.  CPM-CURRENT-USES >= CPM-MAX-USES FLIPS STATUS TO
021500*    EXHAUSTED THE MOMENT IT IS HIT.
021600 BUMP-COUPON-USAGE-ON-FILE.
021700*
021800     MOVE "N" TO WS-FOUND-SWITCH.
021900     MOVE "N" TO WS-EOF-SWITCH.
022000     OPEN I-O COUPON-MASTER-FILE.
022100     PERFORM READ-COUPM-NEXT-RECORD.
022200     PERFORM FIND-COUPM-READ-NEXT
022300             UNTIL WS-RECORD-FOUND OR WS-END-OF-FILE.
022400*
022500     IF WS-RECORD-FOUND
022600        ADD 1 TO CPM-CURRENT-USES
022700        IF CPM-MAX-USES NOT = ZERO
022800           AND CPM-CURRENT-USES NOT < CPM-MAX-USES
022900           MOVE "EXHAUSTED" TO CPM-STATUS
023000        REWRITE COUPON-MASTER-RECORD.
023100     CLOSE COUPON-MASTER-FILE.
023200*
023300 FIND-COUPM-READ-NEXT.
023400*
023500     IF CPM-CODE = WK-SEARCH-CODE
023600        MOVE "Y" TO WS-FOUND-SWITCH
023700     ELSE
023800        PERFORM READ-COUPM-NEXT-RECORD.
023900*
024000 READ-COUPM-NEXT-RECORD.
024100*
024200     READ COUPON-MASTER-FILE
024300         AT END
024400            MOVE "Y" TO WS-EOF-SWITCH.
024500*
024600 READ-CRTRN-NEXT-RECORD.
024700*
024800     READ COUPON-REDEEM-TRANS-FILE
024900         AT END
025000            MOVE "Y" TO WS-EOF-SWITCH.
025100*
025200     COPY "PLGENERAL.CBL".
025300     COPY "PLTMSTMP.CBL".
025400     COPY "PLCOUTAB.CBL".
025500     COPY "PL-LOOK-FOR-COUPON-RECORD.CBL".
025600     COPY "PLCOUVAL.CBL".
025700     COPY "PLCOUDSC.CBL".
025800     COPY "PLMONEY.CBL".
025900     COPY "PL-LOOK-FOR-CART-RECORD.CBL".

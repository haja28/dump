000100*    PLCOUVAL.CBL
000200*
000300*    THE 11-STEP COUPON ELIGIBILITY GATE, SHARED BY
000400*    coupon-validate.cob (READ-ONLY CHECK) AND coupon-redeem.cob
000500*    (RE-RUN BEFORE BOOKING A REDEMPTION).  CALLER MUST SET
000600*    WK-SEARCH-CODE AND THE WK-VALIDATE-PARMS GROUP (USER-ID,
000700*    ORDER-AMOUNT, KITCHEN-ID, FIRST-ORDER/NEW-USER ASSERTIONS,
000800*    NOW-TS, AND WK-USER-PRIOR-REDEEM-CT ALREADY COUNTED BY THE
000900*    CALLER AGAINST REDEMPTION-FILE) AND MUST HAVE ALREADY
001000*    PERFORMED LOAD-COUPON-MASTER-TABLE (PLCOUTAB.CBL) ONCE AT
001100*    THE TOP OF THE RUN.  RETURNS WK-VALIDATE-PASS-SWITCH,
001200*    WK-VALIDATE-REJECT-REASON, WK-VALIDATE-DISCOUNT-AMT AND
001300*    WK-VALIDATE-REMAIN-USES.
001400*
001500 VALIDATE-COUPON.
001600*
001700     MOVE "N" TO WK-VALIDATE-PASS-SWITCH.
001800     MOVE SPACES TO WK-VALIDATE-REJECT-REASON.
001900     MOVE ZERO TO WK-VALIDATE-DISCOUNT-AMT.
002000*
002100     PERFORM LOOK-FOR-COUPON-RECORD.
002200     IF NOT WS-RECORD-FOUND
002300        MOVE "COUPON_NOT_FOUND" TO WK-VALIDATE-REJECT-REASON
002400        GO TO VALIDATE-COUPON-EXIT.
002500*
002600     IF NOT WS-CPM-ACTIVE
002700        MOVE "COUPON_INACTIVE" TO WK-VALIDATE-REJECT-REASON
002800        GO TO VALIDATE-COUPON-EXIT.
002900*
003000     IF WS-CPM-VALID-FROM-TS NOT = ZERO
003100        AND WK-VALIDATE-NOW-TS < WS-CPM-VALID-FROM-TS
003200        MOVE "COUPON_NOT_YET_VALID" TO WK-VALIDATE-REJECT-REASON
003300        GO TO VALIDATE-COUPON-EXIT.
003400*
003500     IF WS-CPM-VALID-UNTIL-TS NOT = ZERO
003600        AND WK-VALIDATE-NOW-TS > WS-CPM-VALID-UNTIL-TS
003700        MOVE "COUPON_EXPIRED" TO WK-VALIDATE-REJECT-REASON
003800        GO TO VALIDATE-COUPON-EXIT.
003900*
004000     IF WS-CPM-MAX-USES NOT = ZERO
004100        AND WS-CPM-CURRENT-USES NOT < WS-CPM-MAX-USES
004200        MOVE "COUPON_EXHAUSTED" TO WK-VALIDATE-REJECT-REASON
004300        GO TO VALIDATE-COUPON-EXIT.
004400*
004500     IF WS-CPM-MAX-USES-PER-USR NOT = ZERO
004600        AND WK-USER-PRIOR-REDEEM-CT NOT < WS-CPM-MAX-USES-PER-USR
004700        MOVE "USER_LIMIT_REACHED" TO WK-VALIDATE-REJECT-REASON
004800        GO TO VALIDATE-COUPON-EXIT.
004900*
005000     IF WS-CPM-MIN-ORDER-AMT NOT = ZERO
005100        AND WK-VALIDATE-ORDER-AMOUNT < WS-CPM-MIN-ORDER-AMT
005200        MOVE "MIN_ORDER_NOT_MET" TO WK-VALIDATE-REJECT-REASON
005300        GO TO VALIDATE-COUPON-EXIT.
005400*
005500     IF WS-CPM-APPL-KITCHEN
005600        IF WK-VALIDATE-KITCHEN-ID = ZERO
005700           OR WK-VALIDATE-KITCHEN-ID NOT = WS-CPM-KITCHEN-ID
005800           MOVE "KITCHEN_MISMATCH" TO WK-VALIDATE-REJECT-REASON
005900           GO TO VALIDATE-COUPON-EXIT.
006000*
006100     IF WS-CPM-FIRST-ORDER-FLAG
006200        AND NOT WK-THIS-IS-FIRST-ORD
006300        MOVE "FIRST_ORDER_ONLY" TO WK-VALIDATE-REJECT-REASON
006400        GO TO VALIDATE-COUPON-EXIT.
006500*
006600     IF WS-CPM-NEW-USER-FLAG
006700        AND NOT WK-THIS-IS-NEW-USER
006800        MOVE "NEW_USER_ONLY" TO WK-VALIDATE-REJECT-REASON
006900        GO TO VALIDATE-COUPON-EXIT.
007000*
007100     PERFORM CALCULATE-COUPON-DISCOUNT
007200             THRU CALCULATE-COUPON-DISCOUNT-EXIT.
007300*
007400     IF WS-CPM-MAX-USES = ZERO
007500        MOVE "Y" TO WK-VALIDATE-REMAIN-UNLTD
007600     ELSE
007700        MOVE "N" TO WK-VALIDATE-REMAIN-UNLTD
007800        COMPUTE WK-VALIDATE-REMAIN-USES =
007900                WS-CPM-MAX-USES - WS-CPM-CURRENT-USES - 1.
008000*
008100     MOVE "Y" TO WK-VALIDATE-PASS-SWITCH.
008200*
008300 VALIDATE-COUPON-EXIT.
008400     EXIT.

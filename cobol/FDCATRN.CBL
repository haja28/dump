000100*    FDCATRN.CBL
000200*    FILE SECTION ENTRY FOR COUPON-APPLY-TRANS-FILE.
000300*    ONE TRANSACTION PER CART AGAINST WHICH A COUPON CODE IS
000400*    TO BE APPLIED OR REMOVED.  FEEDS CART-COUPON-APPLY.COB.
000500*
000600 FD  COUPON-APPLY-TRANS-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 70 CHARACTERS.
000900*
001000 01  CATRN-RECORD.
001100     05  CATRN-CART-ID               PIC 9(09).
001200     05  CATRN-COUPON-CODE           PIC X(50).
001300     05  CATRN-ACTION                PIC X(01).
001400         88  CATRN-APPLY             VALUE "A".
001500         88  CATRN-REMOVE            VALUE "R".
001600     05  FILLER                      PIC X(10).

000100*    order-lifecycle.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     ORDER-LIFECYCLE.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    WORKS OFF THE ORDER-STATUS-TRANS-FILE - ONE OF THREE ACTIONS
001200*    PER TRANSACTION: ACCEPT (KITCHEN-OWNERSHIP GATED), UPDATE
001300*    (UNCONDITIONAL STATUS OVERWRITE), OR CANCEL (GUARDED AGAINST
001400*    DELIVERED/OUT_FOR_DELIVERY).  ORDER-FILE HAS NO FILE-LEVEL
001500*    KEY, SO EACH TRANSACTION'S ORDER IS FOUND BY A FRESH RE-SCAN,
001600*    SAME AS PL-LOOK-FOR-CART-RECORD.CBL USED TO DO.  THE FAMILIAR
001700*    ACTION-CODE DISPATCH SHAPE, ONE PARAGRAPH PER TRANSACTION
001800*    ACTION INSTEAD OF PER OPERATOR MENU CHOICE.
001900*
002000*    AN UPDATE TO DELIVERED OR A SUCCESSFUL CANCEL ALSO CLOSES
002100*    OUT ANY REDEMPTION BOOKED AGAINST THE ORDER BY
002200*    coupon-redeem.cob - DELIVERED MARKS THE REDEMPTION
002300*    COMPLETED, CANCEL MARKS IT CANCELLED AND GIVES THE
002400*    COUPON'S CURRENT-USES BACK (FLOORED AT ZERO), FLIPPING AN
002500*    EXHAUSTED COUPON BACK TO ACTIVE IF THAT FREED UP A USE.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    03/14/91  RS   0005   ORIGINAL - UPDATE AND CANCEL ACTIONS
003000*                          ONLY.
003100*    08/02/91  RS   0017   ADDED THE DELIVERED/OUT_FOR_DELIVERY
003200*                          GUARD ON CANCEL - UP TO NOW A CANCEL
003300*                          COULD BE POSTED AGAINST AN ORDER
003400*                          ALREADY OUT THE DOOR.
003500*    01/19/92  LMT  0037   ADDED THE ACCEPT ACTION AND ITS
003600*                          KITCHEN-OWNERSHIP CHECK.
003700*    06/05/93  LMT  0062   ORDER LOOKUP NOW SHARES PL-LOOK-FOR-
003800*                          ORDER-RECORD.CBL WITH order-create-
003900*                          from-cart.cob RATHER THAN CARRYING ITS
004000*                          OWN COPY OF THE RE-SCAN LOOP.
004100*    11/30/94  RS   0074   WS-RECS-READ-CT/WRITTEN-CT ROLLED INTO
004200*                          THE RUN SUMMARY, SAME AS THE REST OF
004300*                          THE SUITE.
004400*    09/08/98  DKN  0106   Y2K - STAMPS GDTV-TODAY-TS VIA SET-
004500*                          RUN-TIMESTAMP IN PLTMSTMP.CBL INSTEAD
004600*                          OF A 2-DIGIT-YEAR DEFAULT.
004700*    02/11/01  DKN  0121   UNRECOGNIZED ACTION CODES ON ORDER-
004800*                          STATUS-TRANS-FILE ARE NOW REJECTED AND
004900*                          COUNTED RATHER THAN SILENTLY SKIPPED.
005000*    07/22/05  PVR  0149   ADDED A REJECT SUMMARY LINE AT END OF
005100*                          RUN FOR THE SCHEDULER LOG - UP TO NOW
005200*                          A BAD TRANSACTION ONLY SHOWED UP IN
005300*                          THE REJECT FILE ITSELF.
005400*    10/03/13  PVR  0183   SLOTTED IN AFTER coupon-redeem.cob IN
005500*                          order-processing-batch.cob'S CALL
005600*                          SEQUENCE SO A SAME-DAY CANCEL CAN
005700*                          STILL REVERSE A JUST-BOOKED
005800*                          REDEMPTION.
005900*    08/19/26  PVR  0212   ADDED REDEMPTION-FILE/COUPON-MASTER-
006000*                          FILE BOOKKEEPING ON DELIVERED AND ON
006100*                          CANCEL - THIS SIDE OF THE REDEMPTION
006200*                          LIFECYCLE WAS NEVER WIRED UP.
006300*
006400 ENVIRONMENT DIVISION.
006500     CONFIGURATION SECTION.
006600     SPECIAL-NAMES.
006700         C01 IS TOP-OF-FORM.
006800     INPUT-OUTPUT SECTION.
006900     FILE-CONTROL.
007000*
007100         COPY "SLOSTRN.CBL".
007200         COPY "SLORDER.CBL".
007300         COPY "SLREDEM.CBL".
007400         COPY "SLCOUPM.CBL".
007500*
007600 DATA DIVISION.
007700     FILE SECTION.
007800*
007900         COPY "FDOSTRN.CBL".
008000         COPY "FDORDER.CBL".
008100         COPY "FDREDEM.CBL".
008200         COPY "FDCOUPM.CBL".
008300*
008400     WORKING-STORAGE SECTION.
008500*
008600         COPY "wscase01.cbl".
008700         COPY "wstmstmp.cbl".
008800*
008900 PROCEDURE DIVISION.
009000*
009100     MOVE "ORDER-LIFECYCLE" TO WS-PROGRAM-NAME-FOR-LOG.
009200     PERFORM SET-RUN-TIMESTAMP.
009300*
009400     OPEN INPUT ORDER-STATUS-TRANS-FILE.
009500     PERFORM READ-OSTRN-NEXT-RECORD.
009600     PERFORM WORK-ONE-TRANSITION UNTIL WS-END-OF-FILE.
009700     CLOSE ORDER-STATUS-TRANS-FILE.
009800*
009900     PERFORM WRITE-RUN-SUMMARY.
010000     STOP RUN.
010100*
010200 WORK-ONE-TRANSITION.
010300*
010400     MOVE OSTRN-ORDER-ID TO WK-SEARCH-ORDER-ID.
010500     PERFORM LOOK-FOR-ORDER-RECORD.
010600*
010700     IF WS-RECORD-FOUND
010800        PERFORM APPLY-ONE-TRANSITION
010900                THRU APPLY-ONE-TRANSITION-EXIT
011000     ELSE
011100        ADD 1 TO WS-RECS-REJECTED-CT
011200        DISPLAY "ORDER-LIFECYCLE: ORDER NOT FOUND - ORDER-ID "
011300                WK-SEARCH-ORDER-ID.
011400*
011500     CLOSE ORDER-FILE.
011600     PERFORM READ-OSTRN-NEXT-RECORD.
011700*
011800 APPLY-ONE-TRANSITION.
011900*
012000     IF OSTRN-IS-ACCEPT
012100        PERFORM ACCEPT-THE-ORDER
012200        GO TO APPLY-ONE-TRANSITION-EXIT.
012300*
012400     IF OSTRN-IS-CANCEL
012500        PERFORM CANCEL-THE-ORDER
012600        GO TO APPLY-ONE-TRANSITION-EXIT.
012700*
012800     IF OSTRN-IS-UPDATE
012900        PERFORM UPDATE-THE-STATUS
013000        GO TO APPLY-ONE-TRANSITION-EXIT.
013100*
013200     ADD 1 TO WS-RECS-REJECTED-CT
013300     DISPLAY "ORDER-LIFECYCLE: REJECT ORDER " OSTRN-ORDER-ID
013400             " REASON UNKNOWN_ACTION - " OSTRN-ACTION-CODE.
013500*
013600 APPLY-ONE-TRANSITION-EXIT.
013700     EXIT.
013800*
013900*    01/19/92 LMT - ONLY THE ORDER'S OWN KITCHEN MAY ACCEPT IT.
014000 ACCEPT-THE-ORDER.
014100*
014200     IF OSTRN-REQUESTING-KITCHEN-ID NOT = ORD-KITCHEN-ID
014300        ADD 1 TO WS-RECS-REJECTED-CT
014400        DISPLAY "ORDER-LIFECYCLE: REJECT ORDER " OSTRN-ORDER-ID
014500                " REASON NOT_OWNING_KITCHEN"
014600     ELSE
014700        MOVE "CONFIRMED" TO ORD-ORDER-STATUS
014800        MOVE "Y"         TO ORD-CONFIRMED-FLAG
014900        MOVE GDTV-TODAY-TS TO ORD-CONFIRMED-TS
015000        REWRITE ORDER-RECORD
015100        ADD 1 TO WS-RECS-WRITTEN-CT.
015200*
015300*    CANNOT_CANCEL ONCE THE ORDER IS DELIVERED OR ALREADY ON ITS
015400*    WAY OUT FOR DELIVERY.
015500 CANCEL-THE-ORDER.
015600*
015700     IF ORD-DELIVERED OR ORD-OUT-FOR-DELIVERY
015800        ADD 1 TO WS-RECS-REJECTED-CT
015900        DISPLAY "ORDER-LIFECYCLE: REJECT ORDER " OSTRN-ORDER-ID
016000                " REASON CANNOT_CANCEL"
016100     ELSE
016200        MOVE "CANCELLED" TO ORD-ORDER-STATUS
016300        REWRITE ORDER-RECORD
016400        ADD 1 TO WS-RECS-WRITTEN-CT
016500        PERFORM CANCEL-THE-REDEMPTION.
016600*
016700*    UNCONDITIONAL OVERWRITE - COVERS PREPARING/READY/OUT_FOR_
016800*    DELIVERY/DELIVERED, WHATEVER OSTRN-NEW-STATUS CARRIES.
016900 UPDATE-THE-STATUS.
017000*
017100     MOVE OSTRN-NEW-STATUS TO ORD-ORDER-STATUS.
017200     REWRITE ORDER-RECORD.
017300     ADD 1 TO WS-RECS-WRITTEN-CT.
017400     IF ORD-DELIVERED
017500        PERFORM COMPLETE-THE-REDEMPTION.
017600*
017700*    08/19/26 PVR - ORDER DELIVERED.  IF A COUPON WAS REDEEMED
017800*    AGAINST THIS ORDER, CLOSE THE REDEMPTION RECORD OUT AS
017900*    COMPLETED.  NO REDEMPTION ON FILE FOR THE ORDER IS NOT AN
018000*    ERROR - THE ORDER SIMPLY DIDN'T CARRY A COUPON.
018100 COMPLETE-THE-REDEMPTION.
018200*
018300     MOVE OSTRN-ORDER-ID TO WK-SEARCH-ORDER-ID.
018400     PERFORM LOOK-FOR-REDEMPTION-RECORD.
018500     IF WS-RECORD-FOUND
018600        MOVE "COMPLETED" TO RDM-STATUS
018700        REWRITE REDEMPTION-RECORD.
018800     CLOSE REDEMPTION-FILE.
018900*
019000*    08/19/26 PVR - ORDER CANCELLED.  IF A COUPON WAS REDEEMED
019100*    AGAINST THIS ORDER, MARK THE REDEMPTION CANCELLED AND GIVE
019200*    THE COUPON ITS USE BACK.
019300 CANCEL-THE-REDEMPTION.
019400*
019500     MOVE OSTRN-ORDER-ID TO WK-SEARCH-ORDER-ID.
019600     PERFORM LOOK-FOR-REDEMPTION-RECORD.
019700     IF WS-RECORD-FOUND
019800        MOVE "CANCELLED"   TO RDM-STATUS
019900        MOVE RDM-COUPON-ID TO WK-SEARCH-COUPON-ID
020000        REWRITE REDEMPTION-RECORD
020100        CLOSE REDEMPTION-FILE
020200        PERFORM REVERSE-COUPON-USAGE-ON-FILE
020300     ELSE
020400        CLOSE REDEMPTION-FILE.
020500*
020600*    08/19/26 PVR - UNDOES coupon-redeem.cob's BUMP-COUPON-
020700*    USAGE-ON-FILE: GIVE THE USE BACK (FLOORED AT ZERO) AND, IF
020800*    THAT TOOK THE COUPON OFF EXHAUSTED, FLIP IT BACK TO ACTIVE.
020900 REVERSE-COUPON-USAGE-ON-FILE.
021000*
021100     PERFORM LOOK-FOR-COUPON-BY-ID.
021200     IF WS-RECORD-FOUND AND CPM-CURRENT-USES > ZERO
021300        SUBTRACT 1 FROM CPM-CURRENT-USES.
021400     IF WS-RECORD-FOUND AND CPM-EXHAUSTED
021500        MOVE "ACTIVE" TO CPM-STATUS.
021600     IF WS-RECORD-FOUND
021700        REWRITE COUPON-MASTER-RECORD.
021800     CLOSE COUPON-MASTER-FILE.
021900*
022000 READ-OSTRN-NEXT-RECORD.
022100*
022200     READ ORDER-STATUS-TRANS-FILE
022300         AT END
022400            MOVE "Y" TO WS-EOF-SWITCH.
022500*
022600     COPY "PLGENERAL.CBL".
022700     COPY "PLTMSTMP.CBL".
022800     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
022900     COPY "PL-LOOK-FOR-REDEMPTION-RECORD.CBL".
023000     COPY "PL-LOOK-FOR-COUPON-BY-ID.CBL".

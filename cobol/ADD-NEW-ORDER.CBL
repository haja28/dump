000100*    ADD-NEW-ORDER.CBL
000200*
000300*    ASSIGNS THE NEXT ORDER-ID OFF CONTROL-RECORD AND WRITES ONE
000400*    ORDER-RECORD.  THE USUAL SURROGATE-KEY IDIOM OF BUMPING
000500*    CTL-LAST-ORDER-ID BEFORE WRITING A NEW RECORD.
000600*    CALLER MUST HAVE BUILT ORD-ORDER-RECORD (LESS ORD-ORDER-ID)
000700*    AND OPENED ORDER-FILE FOR OUTPUT BEFORE PERFORMING
000800*    WRITE-NEW-ORDER-RECORD.
000900*
001000 ASSIGN-NEXT-ORDER-ID.
001100*
001200     OPEN I-O CONTROL-FILE.
001300     READ CONTROL-FILE
001400         AT END
001500            MOVE "Y" TO WS-ABEND-SWITCH
001600            MOVE "CONTROL-FILE HAS NO RECORD" TO WS-ABEND-REASON.
001700     IF NOT WS-ABEND-THIS-RUN
001800        ADD 1 TO CTL-LAST-ORDER-ID
001900        MOVE CTL-LAST-ORDER-ID TO ORD-ORDER-ID
002000        REWRITE CONTROL-RECORD.
002100     CLOSE CONTROL-FILE.
002200*
002300 WRITE-NEW-ORDER-RECORD.
002400*
002500     WRITE ORDER-RECORD.
002600     ADD 1 TO WS-RECS-WRITTEN-CT.

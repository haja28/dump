000100*    SLCONTRL.CBL
000200*    FILE-CONTROL SELECT FOR CONTROL-FILE.
000300*
000400     SELECT CONTROL-FILE ASSIGN TO "CTLFILE"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-CTL.

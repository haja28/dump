000100*    FDCART.CBL
000200*    FILE SECTION ENTRY FOR CART-FILE.
000300*    ONE RECORD PER CUSTOMER CART - HEADER PLUS UP TO 50 LINE
000400*    ITEMS CARRIED RIGHT IN THE RECORD.  INDEXED ON CART-ID (SEE
000500*    SLCART.CBL) - PL-LOOK-FOR-CART-RECORD.CBL READS BY KEY, AND
000600*    cart-expire-sweep.cob DELETES A WHOLE CART, HEADER AND ITEM
000700*    LINES TOGETHER, WITH ONE DELETE AGAINST THIS RECORD SINCE
000800*    THE ITEMS ARE NOT A SEPARATE FILE.
000900*
001000 FD  CART-FILE
001100     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 8129 CHARACTERS.
001300*
001400 01  CART-RECORD.
001500     05  CART-ID                     PIC 9(09).
001600     05  CART-USER-ID                PIC 9(09).
001700     05  CART-KITCHEN-ID             PIC 9(09).
001800     05  CART-COUPON-CODE            PIC X(50).
001900     05  CART-DISCOUNT-AMOUNT        PIC S9(8)V99.
002000     05  CART-DELIVERY-FEE           PIC S9(8)V99.
002100     05  CART-ITEM-COUNT             PIC 9(05).
002200*
002300*    08/02/91 RS - THIS IS THE STRUCTURAL LINE-COUNT, I.E. THE
002400*    OCCURS DEPENDING ON GOVERNING FIELD - IT IS NOT THE SAME
002500*    THING AS THE "HOW MANY UNITS DID YOU ORDER" COUNT THE
002600*    CUSTOMER SCREENS DISPLAY.  THAT ONE IS BELOW.
002700*
002800     05  CART-DISPLAY-QTY-COUNT      PIC 9(05).
002900     05  CART-LAST-UPDATED-TS        PIC 9(14).
003000     05  FILLER                      PIC X(08).
003100     05  CART-ITEMS OCCURS 1 TO 50 TIMES
003200                     DEPENDING ON CART-ITEM-COUNT
003300                     INDEXED BY CART-ITEM-IX.
003400         10  CI-ITEM-ID              PIC 9(09).
003500         10  CI-ITEM-NAME            PIC X(100).
003600         10  CI-QUANTITY             PIC 9(05).
003700         10  CI-UNIT-PRICE           PIC S9(8)V99.
003800         10  CI-ORIGINAL-PRICE       PIC S9(8)V99.
003900         10  CI-AVAILABLE-STOCK      PIC S9(05).
004000         10  CI-MAX-ORDER-QTY        PIC 9(05).
004100         10  CI-ITEM-TOTAL           PIC S9(8)V99.
004200         10  CI-IS-AVAILABLE         PIC X(01).
004300             88  CI-AVAILABLE        VALUE "Y".
004400         10  CI-IN-STOCK-FLAG        PIC X(01).
004500             88  CI-IN-STOCK         VALUE "Y".
004600         10  FILLER                  PIC X(04).

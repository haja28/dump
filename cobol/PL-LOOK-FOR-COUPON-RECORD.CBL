000100*    PL-LOOK-FOR-COUPON-RECORD.CBL
000200*
000300*    SEARCH ALL LOOKUP OF A COUPON-MASTER-RECORD BY CODE OVER
000400*    THE TABLE PLCOUTAB.CBL LOADED.  THE SAME FAMILIAR KEY-LOOKUP
000500*    IDIOM USED ACROSS THE SUITE, SEARCH ALL IN PLACE OF THE
000600*    SEQUENTIAL COMPARE LOOP SINCE THE TABLE IS KEPT SORTED.
000700*
000800 LOOK-FOR-COUPON-RECORD.
000900*
001000     MOVE "N" TO WS-FOUND-SWITCH.
001100     SEARCH ALL TAB-COUPON-RECORD
001200         AT END
001300            NEXT SENTENCE
001400         WHEN TAB-CPM-CODE (TAB-COUPON-IX) = WK-SEARCH-CODE
001500            MOVE "Y" TO WS-FOUND-SWITCH
001600            MOVE TAB-CPM-COUPON-ID (TAB-COUPON-IX)
001700                                       TO WS-CPM-COUPON-ID
001800            MOVE TAB-CPM-DISCOUNT-TYPE (TAB-COUPON-IX)
001900                                       TO WS-CPM-DISCOUNT-TYPE
002000            MOVE TAB-CPM-DISCOUNT-VALUE (TAB-COUPON-IX)
002100                                       TO WS-CPM-DISCOUNT-VALUE
002200            MOVE TAB-CPM-MAX-DISCOUNT-AMT (TAB-COUPON-IX)
002300                                       TO WS-CPM-MAX-DISCOUNT-AMT
002400            MOVE TAB-CPM-MIN-ORDER-AMT (TAB-COUPON-IX)
002500                                       TO WS-CPM-MIN-ORDER-AMT
002600            MOVE TAB-CPM-MAX-USES (TAB-COUPON-IX)
002700                                       TO WS-CPM-MAX-USES
002800            MOVE TAB-CPM-CURRENT-USES (TAB-COUPON-IX)
002900                                       TO WS-CPM-CURRENT-USES
003000            MOVE TAB-CPM-MAX-USES-PER-USR (TAB-COUPON-IX)
003100                                       TO WS-CPM-MAX-USES-PER-USR
003200            MOVE TAB-CPM-VALID-FROM-TS (TAB-COUPON-IX)
003300                                       TO WS-CPM-VALID-FROM-TS
003400            MOVE TAB-CPM-VALID-UNTIL-TS (TAB-COUPON-IX)
003500                                       TO WS-CPM-VALID-UNTIL-TS
003600            MOVE TAB-CPM-STATUS (TAB-COUPON-IX)
003700                                       TO WS-CPM-STATUS
003800            MOVE TAB-CPM-APPLICABLE-TO (TAB-COUPON-IX)
003900                                       TO WS-CPM-APPLICABLE-TO
004000            MOVE TAB-CPM-KITCHEN-ID (TAB-COUPON-IX)
004100                                       TO WS-CPM-KITCHEN-ID
004200            MOVE TAB-CPM-FIRST-ORDER-ONLY (TAB-COUPON-IX)
004300                                       TO WS-CPM-FIRST-ORDER-ONLY
004400            MOVE TAB-CPM-NEW-USER-ONLY (TAB-COUPON-IX)
004500                                       TO WS-CPM-NEW-USER-ONLY.

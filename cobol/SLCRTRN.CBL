000100*    SLCRTRN.CBL
000200*    FILE-CONTROL SELECT FOR COUPON-REDEEM-TRANS-FILE.
000300*
000400     SELECT COUPON-REDEEM-TRANS-FILE ASSIGN TO "CRTRNIN"
000500            ORGANIZATION   IS SEQUENTIAL
000600            ACCESS         IS SEQUENTIAL
000700            FILE STATUS    IS WS-FS-CRTRN.

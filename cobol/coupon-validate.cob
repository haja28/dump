000100*    coupon-validate.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     COUPON-VALIDATE.
000500 AUTHOR.         L.M. TAN.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   08/02/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    READ-ONLY ELIGIBILITY CHECK AGAINST THE GENERAL COUPON-
001200*    MASTER ENGINE - THE 11-STEP GATE IN PLCOUVAL.CBL.  DOES NOT
001300*    BOOK A REDEMPTION (THAT IS coupon-redeem.cob'S JOB) - THIS
001400*    PASS ONLY ANSWERS "WOULD THIS CODE BE ACCEPTED RIGHT NOW"
001500*    FOR THE CHECKOUT SCREEN, SO ITS OUTPUT IS A DISPLAY LINE PER
001600*    TRANSACTION, NOT A FILE.  LOADS THE COUPON TABLE ONCE AT THE
001700*    TOP OF THE RUN, THE SAME OLD HABIT OF BUILDING AN IN-MEMORY
001800*    LOOKUP TABLE BEFORE THE FIRST TRANSACTION IS READ.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    08/02/91  LMT  0017   ORIGINAL - ONE ELIGIBILITY CHECK PER
002300*                          CVTRN TRANSACTION.
002400*    01/19/92  LMT  0036   ADDED THE PER-USER PRIOR-REDEMPTION
002500*                          COUNT AGAINST REDEMPTION-FILE - MAX-
002600*                          USES-PER-USER CANNOT BE CHECKED
002700*                          WITHOUT IT.
002800*    06/05/93  LMT  0060   ORDER-AMOUNT AND KITCHEN-ID NOW PULLED
002900*                          OFF THE CART ITSELF RATHER THAN
003000*                          CARRIED ON THE TRANSACTION RECORD.
003100*    09/08/98  DKN  0104   Y2K - STAMPS ITS OWN GDTV-TODAY-TS AT
003200*                          RUN START NOW (SEE SET-RUN-TIMESTAMP
003300*                          IN PLTMSTMP.CBL) INSTEAD OF RELYING
003400*                          ON A 2-DIGIT-YEAR DEFAULT.
003500*
003600 ENVIRONMENT DIVISION.
003700     CONFIGURATION SECTION.
003800     SPECIAL-NAMES.
003900         C01 IS TOP-OF-FORM.
004000     INPUT-OUTPUT SECTION.
004100     FILE-CONTROL.
004200*
004300         COPY "SLCVTRN.CBL".
004400         COPY "SLCOUPM.CBL".
004500         COPY "SLREDEM.CBL".
004600         COPY "SLCART.CBL".
004700*
004800 DATA DIVISION.
004900     FILE SECTION.
005000*
005100         COPY "FDCVTRN.CBL".
005200         COPY "FDCOUPM.CBL".
005300         COPY "FDREDEM.CBL".
005400         COPY "FDCART.CBL".
005500*
005600     WORKING-STORAGE SECTION.
005700*
005800         COPY "wscase01.cbl".
005900         COPY "wstmstmp.cbl".
006000*
006100     01  WK-CHECK-COUPON-ID            PIC 9(09).
006200     01  WK-CART-SUBTOTAL              PIC S9(8)V99.
006300*
006400 PROCEDURE DIVISION.
006500*
006600     MOVE "COUPON-VALIDATE" TO WS-PROGRAM-NAME-FOR-LOG.
006700     PERFORM SET-RUN-TIMESTAMP.
006800*
006900     PERFORM LOAD-COUPON-MASTER-TABLE.
007000*
007100     OPEN INPUT COUPON-VALIDATE-TRANS-FILE.
007200     PERFORM READ-CVTRN-NEXT-RECORD.
007300     PERFORM CHECK-ONE-TRANSACTION UNTIL WS-END-OF-FILE.
007400     CLOSE COUPON-VALIDATE-TRANS-FILE.
007500*
007600     PERFORM WRITE-RUN-SUMMARY.
007700     STOP RUN.
007800*
007900 CHECK-ONE-TRANSACTION.
008000*
008100     MOVE CVTRN-CART-ID TO WK-SEARCH-CART-ID.
008200     PERFORM LOOK-FOR-CART-RECORD.
008300*
008400     IF WS-RECORD-FOUND
008500        PERFORM SUM-CART-SUBTOTAL
008600        PERFORM RUN-ELIGIBILITY-CHECK
008700     ELSE
008800        ADD 1 TO WS-RECS-REJECTED-CT
008900        DISPLAY "COUPON-VALIDATE: CART NOT FOUND - CART-ID "
009000                WK-SEARCH-CART-ID.
009100*
009200     CLOSE CART-FILE.
009300     PERFORM READ-CVTRN-NEXT-RECORD.
009400*
009500 SUM-CART-SUBTOTAL.
009600*
009700     MOVE ZERO TO WK-CART-SUBTOTAL.
009800     SET CART-ITEM-IX TO 1.
009900     PERFORM ADD-ONE-ITEM-TOTAL
010000             VARYING CART-ITEM-IX FROM 1 BY 1
010100             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
010200*
010300 ADD-ONE-ITEM-TOTAL.
010400*
010500     ADD CI-ITEM-TOTAL (CART-ITEM-IX) TO WK-CART-SUBTOTAL.
010600*
010700*    01/19/92 LMT - NEED THE COUPON-ID AHEAD OF VALIDATE-COUPON
010800*    SO THE PER-USER PRIOR-REDEMPTION COUNT CAN BE SET BEFORE THE
010900*    GATE RUNS ITS OWN MAX-USES-PER-USER STEP.
011000 RUN-ELIGIBILITY-CHECK.
011100*
011200     MOVE CVTRN-COUPON-CODE TO WK-SEARCH-CODE.
011300     PERFORM LOOK-FOR-COUPON-RECORD.
011400*
011500     MOVE ZERO TO WK-USER-PRIOR-REDEEM-CT.
011600     IF WS-RECORD-FOUND
011700        MOVE WS-CPM-COUPON-ID TO WK-CHECK-COUPON-ID
011800        PERFORM COUNT-USER-PRIOR-REDEMPTIONS.
011900*
012000     MOVE CVTRN-USER-ID           TO WK-VALIDATE-USER-ID.
012100     MOVE WK-CART-SUBTOTAL        TO WK-VALIDATE-ORDER-AMOUNT.
012200     MOVE CART-KITCHEN-ID         TO WK-VALIDATE-KITCHEN-ID.
012300     MOVE CVTRN-FIRST-ORDER-FLAG  TO WK-VALIDATE-IS-FIRST-ORD.
012400     MOVE CVTRN-NEW-USER-FLAG     TO WK-VALIDATE-IS-NEW-USER.
012500     MOVE GDTV-TODAY-TS           TO WK-VALIDATE-NOW-TS.
012600*
012700     PERFORM VALIDATE-COUPON THRU VALIDATE-COUPON-EXIT.
012800*
012900     IF WK-VALIDATE-PASSED
013000        ADD 1 TO WS-RECS-WRITTEN-CT
013100        DISPLAY "COUPON-VALIDATE: ACCEPT CART " CVTRN-CART-ID
013200                " CODE " CVTRN-COUPON-CODE
013300                " DISCOUNT " WK-VALIDATE-DISCOUNT-AMT
013400     ELSE
013500        ADD 1 TO WS-RECS-REJECTED-CT
013600        DISPLAY "COUPON-VALIDATE: REJECT CART " CVTRN-CART-ID
013700                " CODE " CVTRN-COUPON-CODE
013800                " REASON " WK-VALIDATE-REJECT-REASON.
013900*
014000*    SCANS THE WHOLE REDEMPTION-FILE FOR EVERY CHECK - THE SAME
014100*    FRESH-RESCAN IDIOM AS PL-LOOK-FOR-CART-RECORD.CBL, SINCE
014200*    REDEMPTION-FILE CARRIES NO FILE-LEVEL KEY EITHER.
014300 COUNT-USER-PRIOR-REDEMPTIONS.
014400*
014500     MOVE ZERO TO WK-USER-PRIOR-REDEEM-CT.
014600     OPEN INPUT REDEMPTION-FILE.
014700     PERFORM READ-REDEM-NEXT-RECORD.
014800     PERFORM TALLY-REDEM-READ-NEXT UNTIL WS-END-OF-FILE.
014900     CLOSE REDEMPTION-FILE.
015000     MOVE "N" TO WS-EOF-SWITCH.
015100*
015200 TALLY-REDEM-READ-NEXT.
015300*
015400     IF RDM-COUPON-ID = WK-CHECK-COUPON-ID
015500        AND RDM-USER-ID = CVTRN-USER-ID
015600        AND NOT RDM-CANCELLED
015700        ADD 1 TO WK-USER-PRIOR-REDEEM-CT.
015800     PERFORM READ-REDEM-NEXT-RECORD.
015900*
016000 READ-REDEM-NEXT-RECORD.
016100*
016200     READ REDEMPTION-FILE
016300         AT END
016400            MOVE "Y" TO WS-EOF-SWITCH.
016500*
016600 READ-CVTRN-NEXT-RECORD.
016700*
016800     READ COUPON-VALIDATE-TRANS-FILE
016900         AT END
017000            MOVE "Y" TO WS-EOF-SWITCH.
017100*
017200     COPY "PLGENERAL.CBL".
017300     COPY "PLTMSTMP.CBL".
017400     COPY "PLCOUTAB.CBL".
017500     COPY "PL-LOOK-FOR-COUPON-RECORD.CBL".
017600     COPY "PLCOUVAL.CBL".
017700     COPY "PLCOUDSC.CBL".
017800     COPY "PLMONEY.CBL".
017900     COPY "PL-LOOK-FOR-CART-RECORD.CBL".

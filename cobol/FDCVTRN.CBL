000100*    FDCVTRN.CBL
000200*    FILE SECTION ENTRY FOR COUPON-VALIDATE-TRANS-FILE.
000300*    ONE TRANSACTION PER ELIGIBILITY CHECK REQUESTED AGAINST
000400*    A CART/COUPON/USER COMBINATION.  FEEDS COUPON-VALIDATE.COB.
000500*    THE FIRST-ORDER/NEW-USER FLAGS ARE THE CHECKOUT FRONT END'S
000600*    OWN ASSERTION, CARRIED ON THE TRANSACTION - THIS BATCH HAS
000700*    NO USER-MASTER FILE OF ITS OWN TO DERIVE THEM FROM.
000800*
000900 FD  COUPON-VALIDATE-TRANS-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 80 CHARACTERS.
001200*
001300 01  CVTRN-RECORD.
001400     05  CVTRN-CART-ID               PIC 9(09).
001500     05  CVTRN-COUPON-CODE           PIC X(50).
001600     05  CVTRN-USER-ID               PIC 9(09).
001700     05  CVTRN-FIRST-ORDER-FLAG      PIC X(01).
001800         88  CVTRN-IS-FIRST-ORDER    VALUE "Y".
001900     05  CVTRN-NEW-USER-FLAG         PIC X(01).
002000         88  CVTRN-IS-NEW-USER       VALUE "Y".
002100     05  FILLER                      PIC X(10).

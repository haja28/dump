000100*    FDCRTRN.CBL
000200*    FILE SECTION ENTRY FOR COUPON-REDEEM-TRANS-FILE.
000300*    ONE TRANSACTION PER ORDER PLACEMENT THAT CARRIES A COUPON
000400*    FORWARD FOR REDEMPTION.  FEEDS COUPON-REDEEM.COB, WHICH
000500*    RIDES RIGHT BEHIND ORDER-CREATE-FROM-CART.COB IN THE SAME
000600*    CHECKOUT WINDOW (SEE 10/03/13 PVR CHANGE IN
000700*    order-processing-batch.cob) - CRTRN-ORDER-ID IS THE ORDER-
000800*    ID THAT PASS JUST ASSIGNED FOR CRTRN-CART-ID.  ORDER-AMOUNT
000900*    AND KITCHEN-ID ARE NOT CARRIED HERE - COUPON-REDEEM.COB
001000*    PULLS BOTH OFF THE CART ITSELF, SAME AS COUPON-VALIDATE.COB.
001100*
001200 FD  COUPON-REDEEM-TRANS-FILE
001300     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 87 CHARACTERS.
001500*
001600 01  CRTRN-RECORD.
001700     05  CRTRN-CART-ID               PIC 9(09).
001800     05  CRTRN-COUPON-CODE           PIC X(50).
001900     05  CRTRN-USER-ID               PIC 9(09).
002000     05  CRTRN-ORDER-ID              PIC 9(09).
002100     05  CRTRN-FIRST-ORDER-FLAG      PIC X(01).
002200         88  CRTRN-IS-FIRST-ORDER    VALUE "Y".
002300     05  CRTRN-NEW-USER-FLAG         PIC X(01).
002400         88  CRTRN-IS-NEW-USER       VALUE "Y".
002500     05  FILLER                      PIC X(08).

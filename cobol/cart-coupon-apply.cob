000100*    cart-coupon-apply.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     CART-COUPON-APPLY.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    APPLIES OR REMOVES A PROMO CODE AGAINST A CART FROM THE
001200*    COUPON-APPLY-TRANS-FILE.  THIS IS THE SMALL FIXED 3-ENTRY
001300*    PROMO TABLE (SAVE10/SAVE5/FREESHIP) - NOT THE GENERAL
001400*    COUPON-MASTER ENGINE, WHICH IS coupon-validate.cob/
001500*    coupon-redeem.cob AGAINST PLCOUVAL.CBL.  RUNS AFTER
001600*    cart-pricing-batch SO CART-DISPLAY-QTY-COUNT AND EVERY
001700*    CI-ITEM-TOTAL ARE ALREADY CURRENT.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03/14/91  RS   0005   ORIGINAL - FIXED 3-CODE PROMO TABLE,
002200*                          ONE TRANSACTION PER CART.
002300*    08/02/91  RS   0016   ADDED THE SUBTOTAL CAP (DISCOUNT NEVER
002400*                          TO EXCEED SUBTOTAL).
002500*    01/19/92  LMT  0035   ADDED CATRN-REMOVE ACTION TO CLEAR A
002600*                          PREVIOUSLY-APPLIED PROMO CODE.
002700*    06/05/93  LMT  0063   UNKNOWN PROMO CODES ARE NOW REJECTED
002800*                          AND COUNTED RATHER THAN SILENTLY
002900*                          IGNORED.
003000*    11/30/94  RS   0076   WS-RECS-READ-CT/WRITTEN-CT ROLLED INTO
003100*                          THE RUN SUMMARY, SAME AS THE REST OF
003200*                          THE SUITE.
003300*    09/08/98  DKN  0107   Y2K - STAMPS GDTV-TODAY-TS VIA SET-
003400*                          RUN-TIMESTAMP IN PLTMSTMP.CBL INSTEAD
003500*                          OF A 2-DIGIT-YEAR DEFAULT.
003600*    02/11/01  DKN  0123   A REMOVE AGAINST A CART WITH NO PROMO
003700*                          CURRENTLY APPLIED IS NOW COUNTED AS A
003800*                          NO-OP INSTEAD OF A REJECT - OPERATIONS
003900*                          KEPT ASKING WHY A HARMLESS DOUBLE-
004000*                          REMOVE SHOWED UP IN THE REJECT FILE.
004100*    07/22/05  PVR  0151   ADDED WK-PROMO-CODES-TESTED-CT - BUMPED
004200*                          ON EVERY LOOKUP, MATCH OR NOT, FOR THE
004300*                          OPERATIONS THROUGHPUT DASHBOARD.
004400*    10/03/13  PVR  0185   REORDERED TO RUN AFTER cart-pricing-
004500*                          batch, NOT BEFORE - A DISCOUNT WAS
004600*                          BEING CAPPED AGAINST A STALE SUBTOTAL.
004700*    08/19/26  PVR  0214   SUBTOTAL CAP NOW READS CI-ITEM-TOTAL
004800*                          PER LINE RATHER THAN THE OLD CART-
004900*                          LEVEL ROUGH TOTAL - A MERGED LINE FROM
005000*                          cart-add-item.cob COULD PUSH THE REAL
005100*                          SUBTOTAL PAST THE DISCOUNT WITHOUT
005200*                          TRIPPING THE CAP.
005300*
005400 ENVIRONMENT DIVISION.
005500     CONFIGURATION SECTION.
005600     SPECIAL-NAMES.
005700         C01 IS TOP-OF-FORM.
005800     INPUT-OUTPUT SECTION.
005900     FILE-CONTROL.
006000*
006100         COPY "SLCATRN.CBL".
006200*
006300 DATA DIVISION.
006400     FILE SECTION.
006500*
006600         COPY "FDCATRN.CBL".
006700         COPY "FDCART.CBL".
006800*
006900     WORKING-STORAGE SECTION.
007000*
007100         COPY "wscase01.cbl".
007200*
007300     77  WK-PROMO-CODES-TESTED-CT      PIC 9(05)  COMP.
007400     01  WK-UPPER-CODE                PIC X(50).
007500     01  WK-CART-SUBTOTAL             PIC S9(8)V99.
007600     01  WK-NEW-DISCOUNT              PIC S9(8)V99.
007700     01  WK-PROMO-VALID-SWITCH        PIC X(01).
007800         88  WK-PROMO-IS-VALID        VALUE "Y".
007900*
008000 PROCEDURE DIVISION.
008100*
008200     MOVE "CART-COUPON-APPLY" TO WS-PROGRAM-NAME-FOR-LOG.
008300*
008400     OPEN INPUT COUPON-APPLY-TRANS-FILE.
008500     PERFORM READ-CATRN-NEXT-RECORD.
008600     PERFORM APPLY-ONE-TRANSACTION UNTIL WS-END-OF-FILE.
008700     CLOSE COUPON-APPLY-TRANS-FILE.
008800*
008900     PERFORM WRITE-RUN-SUMMARY.
009000     STOP RUN.
009100*
009200 APPLY-ONE-TRANSACTION.
009300*
009400     MOVE CATRN-CART-ID TO WK-SEARCH-CART-ID.
009500     PERFORM LOOK-FOR-CART-RECORD.
009600*
009700     IF WS-RECORD-FOUND
009800        IF CATRN-REMOVE
009900           PERFORM REMOVE-CART-COUPON
010000        ELSE
010100           PERFORM APPLY-CART-COUPON THRU APPLY-CART-COUPON-EXIT
010200     ELSE
010300        ADD 1 TO WS-RECS-REJECTED-CT.
010400*
010500     CLOSE CART-FILE.
010600     PERFORM READ-CATRN-NEXT-RECORD.
010700*
010800 REMOVE-CART-COUPON.
010900*
011000     MOVE SPACES TO CART-COUPON-CODE.
011100     MOVE ZERO TO CART-DISCOUNT-AMOUNT.
011200     REWRITE CART-RECORD
011300         INVALID KEY
011400            ADD 1 TO WS-RECS-REJECTED-CT.
011500     ADD 1 TO WS-RECS-WRITTEN-CT.
011600*
011700*    08/02/91 RS - REJECT CART_EMPTY, LOOK UP THE FIXED PROMO
011800*    TABLE, CAP AT SUBTOTAL, STORE BACK ON THE CART.
011900 APPLY-CART-COUPON.
012000*
012100     IF CART-ITEM-COUNT = ZERO
012200        ADD 1 TO WS-RECS-REJECTED-CT
012300        GO TO APPLY-CART-COUPON-EXIT.
012400*
012500     MOVE CATRN-COUPON-CODE TO WK-UPPER-CODE.
012600     INSPECT WK-UPPER-CODE CONVERTING
012700             "abcdefghijklmnopqrstuvwxyz"
012800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900*
013000     PERFORM SUM-CART-SUBTOTAL.
013100     PERFORM LOOK-UP-FIXED-PROMO-CODE.
013200*
013300     IF NOT WK-PROMO-IS-VALID
013400        ADD 1 TO WS-RECS-REJECTED-CT
013500        GO TO APPLY-CART-COUPON-EXIT.
013600*
013700     IF WK-NEW-DISCOUNT > WK-CART-SUBTOTAL
013800        MOVE WK-CART-SUBTOTAL TO WK-NEW-DISCOUNT.
013900*
014000     MOVE WK-UPPER-CODE TO CART-COUPON-CODE.
014100     MOVE WK-NEW-DISCOUNT TO CART-DISCOUNT-AMOUNT.
014200     REWRITE CART-RECORD
014300         INVALID KEY
014400            ADD 1 TO WS-RECS-REJECTED-CT.
014500     ADD 1 TO WS-RECS-WRITTEN-CT.
014600*
014700 APPLY-CART-COUPON-EXIT.
014800     EXIT.
014900*
015000 SUM-CART-SUBTOTAL.
015100*
015200     MOVE ZERO TO WK-CART-SUBTOTAL.
015300     SET CART-ITEM-IX TO 1.
015400     PERFORM ADD-ONE-ITEM-TOTAL
015500             VARYING CART-ITEM-IX FROM 1 BY 1
015600             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
015700*
015800 ADD-ONE-ITEM-TOTAL.
015900*
016000     ADD CI-ITEM-TOTAL (CART-ITEM-IX) TO WK-CART-SUBTOTAL.
016100*
016200*    SAVE10/SAVE5/FREESHIP - THE ONLY THREE CODES THIS PASS
016300*    EVER HONOURS.  ANYTHING ELSE IS INVALID_COUPON.
016400 LOOK-UP-FIXED-PROMO-CODE.
016500*
016600     MOVE "N" TO WK-PROMO-VALID-SWITCH.
016700     MOVE ZERO TO WK-NEW-DISCOUNT.
016800     ADD 1 TO WK-PROMO-CODES-TESTED-CT.
016900*
017000     IF WK-UPPER-CODE = "SAVE10"
017100        MOVE WK-CART-SUBTOTAL   TO WK-MONEY-BASE
017200        MOVE 10                 TO WK-MONEY-RATE-PCT
017300        PERFORM ROUND-PERCENT-OF-AMOUNT
017400        MOVE WK-MONEY-RESULT    TO WK-NEW-DISCOUNT
017500        MOVE "Y" TO WK-PROMO-VALID-SWITCH
017600     ELSE
017700        IF WK-UPPER-CODE = "SAVE5"
017800           MOVE 5.00 TO WK-NEW-DISCOUNT
017900           MOVE "Y" TO WK-PROMO-VALID-SWITCH
018000        ELSE
018100           IF WK-UPPER-CODE = "FREESHIP"
018200              MOVE CART-DELIVERY-FEE TO WK-NEW-DISCOUNT
018300              MOVE "Y" TO WK-PROMO-VALID-SWITCH.
018400*
018500 READ-CATRN-NEXT-RECORD.
018600*
018700     READ COUPON-APPLY-TRANS-FILE
018800         AT END
018900            MOVE "Y" TO WS-EOF-SWITCH.
019000*
019100     COPY "PLGENERAL.CBL".
019200     COPY "PLMONEY.CBL".
019300     COPY "PL-LOOK-FOR-CART-RECORD.CBL".

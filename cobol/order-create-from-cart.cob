000100*    order-create-from-cart.cob
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     ORDER-CREATE-FROM-CART.
000500 AUTHOR.         R. SUBRAMANIAM.
000600 INSTALLATION.   MAKANFORYOU DATA CENTER - BATCH OPERATIONS.
000700 DATE-WRITTEN.   03/14/91.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - BATCH SCHEDULER ONLY.
001000*
001100*    TURNS EACH OCTRN CHECKOUT TRANSACTION'S CART INTO AN ORDER -
001200*    SNAPSHOTS THE CART'S ITEM LINES ONTO THE NEW ORDER RECORD AT
001300*    THEIR CART-TIME VALUES, THEN DELETES THE CART.  ASSIGN-NEXT-
001400*    ORDER-ID/WRITE-NEW-ORDER-RECORD ARE THE USUAL SURROGATE-KEY
001500*    IDIOM (SEE ADD-NEW-ORDER.CBL).
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/14/91  RS   0003   ORIGINAL - ONE ORDER PER OCTRN
002000*                          TRANSACTION, ITEM LINES SNAPSHOTTED
002100*                          FROM THE CART, CART DELETED ON SUCCESS.
002200*    08/02/91  RS   0018   ADDED CART_EMPTY REJECT - A CHECKOUT
002300*                          TRANSACTION AGAINST AN EMPTY CART WAS
002400*                          TURNING INTO AN ORDER WITH NO LINES.
002500*    01/19/92  LMT  0038   ASSIGN-NEXT-ORDER-ID NOW RE-READS
002600*                          CONTROL-FILE IMMEDIATELY BEFORE
002700*                          ASSIGNING, NOT JUST AT RUN START - TWO
002800*                          TRANSACTIONS IN THE SAME RUN WERE
002900*                          RACING FOR THE SAME ORDER-ID.
003000*    06/05/93  LMT  0063   CART-FILE INDEXED ON CART-ID NOW LETS
003100*                          THIS PASS DELETE THE CART OUTRIGHT
003200*                          INSTEAD OF FLAGGING IT FOR A LATER
003300*                          CLEANUP STEP.
003400*    11/30/94  RS   0077   WS-RECS-READ-CT/WRITTEN-CT ROLLED INTO
003500*                          THE RUN SUMMARY, SAME AS THE REST OF
003600*                          THE SUITE.
003700*    09/08/98  DKN  0108   Y2K - ORD-CREATED-TS IS NOW A FULL
003800*                          4-DIGIT-CENTURY, 14-DIGIT STAMP VIA
003900*                          SET-RUN-TIMESTAMP IN PLTMSTMP.CBL.
004000*    02/11/01  DKN  0124   A CART-ID ON THE TRANSACTION THAT NO
004100*                          LONGER MATCHES ANY CART-RECORD (THE
004200*                          CHECKOUT SAT TOO LONG AND cart-expire-
004300*                          sweep ALREADY REMOVED IT) IS NOW
004400*                          REJECTED INSTEAD OF ABENDING THE RUN.
004500*    07/22/05  PVR  0152   ORDER-ITEM-RECORD LINES NOW CARRY THE
004600*                          SAME CI-ITEM-TOTAL THE CART HAD AT
004700*                          SNAPSHOT TIME, NOT A RECOMPUTED ONE -
004800*                          A PRICE CHANGE BETWEEN CHECKOUT AND
004900*                          THIS RUN WAS QUIETLY REPRICING OLD
005000*                          ORDERS.
005100*    10/03/13  PVR  0186   SLOTTED AHEAD OF coupon-redeem.cob IN
005200*                          order-processing-batch.cob'S CALL
005300*                          SEQUENCE SO A REDEMPTION HAS AN ORDER-
005400*                          ID TO BOOK AGAINST.
005500*    08/19/26  PVR  0216   ADDED WK-ITEM-LINES-SNAPPED-CT TO THE
005600*                          RUN SUMMARY - LINE-LEVEL VOLUME, SAME
005700*                          AS cart-pricing-batch NOW SHOWS.
005800*
005900 ENVIRONMENT DIVISION.
006000     CONFIGURATION SECTION.
006100     SPECIAL-NAMES.
006200         C01 IS TOP-OF-FORM.
006300     INPUT-OUTPUT SECTION.
006400     FILE-CONTROL.
006500*
006600         COPY "SLOCTRN.CBL".
006700         COPY "SLORDER.CBL".
006800         COPY "SLCART.CBL".
006900         COPY "SLCONTRL.CBL".
007000*
007100 DATA DIVISION.
007200     FILE SECTION.
007300*
007400         COPY "FDOCTRN.CBL".
007500         COPY "FDORDER.CBL".
007600         COPY "FDCART.CBL".
007700         COPY "FDCONTRL.CBL".
007800*
007900     WORKING-STORAGE SECTION.
008000*
008100         COPY "wscase01.cbl".
008200*
008300     77  WK-ITEM-LINES-SNAPPED-CT      PIC 9(07)  COMP.
008400     01  WK-CART-SUBTOTAL              PIC S9(8)V99.
008500     01  WK-ORDER-TOTAL                PIC S9(8)V99.
008600*
008700 PROCEDURE DIVISION.
008800*
008900     MOVE "ORDER-CREATE-FROM-CART" TO WS-PROGRAM-NAME-FOR-LOG.
009000     MOVE ZERO TO WK-ITEM-LINES-SNAPPED-CT.
009100*
009200     OPEN OUTPUT ORDER-FILE.
009300     OPEN INPUT ORDER-CREATE-TRANS-FILE.
009400     PERFORM READ-OCTRN-NEXT-RECORD.
009500     PERFORM CREATE-ONE-ORDER UNTIL WS-END-OF-FILE.
009600     CLOSE ORDER-CREATE-TRANS-FILE.
009700     CLOSE ORDER-FILE.
009800*
009900     DISPLAY "   ITEM LINES SNAPPED..: " WK-ITEM-LINES-SNAPPED-CT.
010000     PERFORM WRITE-RUN-SUMMARY.
010100     STOP RUN.
010200*
010300 CREATE-ONE-ORDER.
010400*
010500     MOVE OCTRN-CART-ID TO WK-SEARCH-CART-ID.
010600     PERFORM LOOK-FOR-CART-RECORD.
010700*
010800     IF WS-RECORD-FOUND
010900        PERFORM BUILD-ORDER-FROM-CART
011000                THRU BUILD-ORDER-FROM-CART-EXIT
011100     ELSE
011200        ADD 1 TO WS-RECS-REJECTED-CT
011300        DISPLAY "ORDER-CREATE-FROM-CART: CART NOT FOUND -"
011400                " CART-ID " WK-SEARCH-CART-ID.
011500*
011600     PERFORM READ-OCTRN-NEXT-RECORD.
011700*
011800 BUILD-ORDER-FROM-CART.
011900*
012000     IF CART-ITEM-COUNT = ZERO
012100        ADD 1 TO WS-RECS-REJECTED-CT
012200        DISPLAY "ORDER-CREATE-FROM-CART: REJECT CART " CART-ID
012300                " REASON CART_EMPTY"
012400        CLOSE CART-FILE
012500        GO TO BUILD-ORDER-FROM-CART-EXIT.
012600*
012700     IF CART-KITCHEN-ID = ZERO
012800        ADD 1 TO WS-RECS-REJECTED-CT
012900        DISPLAY "ORDER-CREATE-FROM-CART: REJECT CART " CART-ID
013000                " REASON INVALID_CART"
013100        CLOSE CART-FILE
013200        GO TO BUILD-ORDER-FROM-CART-EXIT.
013300*
013400     PERFORM SUM-CART-SUBTOTAL.
013500     COMPUTE WK-ORDER-TOTAL =
013600             WK-CART-SUBTOTAL + CART-DELIVERY-FEE
013700                               - CART-DISCOUNT-AMOUNT.
013800*
013900     MOVE CART-USER-ID        TO ORD-USER-ID.
014000     MOVE CART-KITCHEN-ID     TO ORD-KITCHEN-ID.
014100     MOVE WK-ORDER-TOTAL      TO ORD-ORDER-TOTAL.
014200     MOVE "PENDING"           TO ORD-ORDER-STATUS.
014300     MOVE "N"                 TO ORD-CONFIRMED-FLAG.
014400     MOVE ZERO                TO ORD-CONFIRMED-TS.
014500     MOVE CART-ITEM-COUNT     TO ORD-ITEM-COUNT.
014600*
014700     PERFORM SNAPSHOT-ONE-ITEM
014800             VARYING CART-ITEM-IX FROM 1 BY 1
014900             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
015000*
015100     PERFORM ASSIGN-NEXT-ORDER-ID.
015200     IF WS-ABEND-THIS-RUN
015300        CLOSE CART-FILE
015400        GO TO BUILD-ORDER-FROM-CART-EXIT.
015500*
015600     PERFORM WRITE-NEW-ORDER-RECORD.
015700*
015800     DELETE CART-FILE RECORD
015900         INVALID KEY
016000            ADD 1 TO WS-RECS-REJECTED-CT.
016100     CLOSE CART-FILE.
016200*
016300 BUILD-ORDER-FROM-CART-EXIT.
016400     EXIT.
016500*
016600*    CART-ITEM-IX ALSO SUBSCRIPTS ORD-ITEMS - THE TWO TABLES RUN
016700*    IN LOCKSTEP SINCE EVERY CART LINE BECOMES EXACTLY ONE ORDER
016800*    LINE, SAME POSITION.
016900 SNAPSHOT-ONE-ITEM.
017000*
017100     ADD 1 TO WK-ITEM-LINES-SNAPPED-CT.
017200     MOVE CI-ITEM-ID    (CART-ITEM-IX)
017300                             TO OI-ITEM-ID         (CART-ITEM-IX).
017400     MOVE CI-QUANTITY   (CART-ITEM-IX)
017500                             TO OI-ITEM-QUANTITY   (CART-ITEM-IX).
017600     MOVE CI-UNIT-PRICE (CART-ITEM-IX)
017700                             TO OI-ITEM-UNIT-PRICE (CART-ITEM-IX).
017800     MOVE CI-ITEM-TOTAL (CART-ITEM-IX)
017900                             TO OI-ITEM-TOTAL      (CART-ITEM-IX).
018000*
018100 SUM-CART-SUBTOTAL.
018200*
018300     MOVE ZERO TO WK-CART-SUBTOTAL.
018400     SET CART-ITEM-IX TO 1.
018500     PERFORM ADD-ONE-ITEM-TOTAL
018600             VARYING CART-ITEM-IX FROM 1 BY 1
018700             UNTIL CART-ITEM-IX > CART-ITEM-COUNT.
018800*
018900 ADD-ONE-ITEM-TOTAL.
019000*
019100     ADD CI-ITEM-TOTAL (CART-ITEM-IX) TO WK-CART-SUBTOTAL.
019200*
019300 READ-OCTRN-NEXT-RECORD.
019400*
019500     READ ORDER-CREATE-TRANS-FILE
019600         AT END
019700            MOVE "Y" TO WS-EOF-SWITCH.
019800*
019900     COPY "PLGENERAL.CBL".
020000     COPY "PL-LOOK-FOR-CART-RECORD.CBL".
020100     COPY "ADD-NEW-ORDER.CBL".
